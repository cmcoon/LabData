000100*****************************************************************
000110* CTGWORK  -  CTG VIABILITY ASSAY WORKING TABLES
000120* ONE ENTRY PER 4-ROW "TOP" OR "BOTTOM" DATA SET ENCOUNTERED ON
000130* A RUN OF STACKED PLATE BLOCKS, PLUS THE FIXED COLUMN-LABEL
000140* HEADER ROW SHARED BY EVERY DATA SET.  COPIED INTO CTGPROC ONLY.
000150*****************************************************************
000160*----------------------------------------------------------------
000170* MAINTENANCE LOG
000180*  09/03/96  RTW  INITIAL RELEASE
000190*  02/11/99  PDK  Y2K - NO DATE FIELDS IN THIS COPYBOOK, REVIEWED
000200*                 AND FOUND NOT APPLICABLE
000210*  06/30/99  PDK  RAISED CTG-DATA-SET-ENTRY TABLE TO 50 TO COVER
000220*                 THE LARGEST OBSERVED CTG RUN (12 STACKED PLATES)
000230*----------------------------------------------------------------
000240* FIXED COLUMN LABELS, LEFT-JUSTIFIED AND SPACE-PADDED TO 8
000250* BYTES, LOADED VIA REDEFINES SO THE DOSE LADDER LIVES IN ONE
000260* PLACE.  CASE MATCHES THE BENCH'S OWN DATA-SHEET HEADER EXACTLY -
000270* DO NOT UPSHIFT, QC COMPARES THIS REPORT TO THE SHEET BYTE FOR
000280* BYTE.
000290 01  CTG-COLUMN-LABEL-VALUES.
000300     05  FILLER                      PIC X(08) VALUE "control ".
000310     05  FILLER                      PIC X(08) VALUE "control ".
000320     05  FILLER                      PIC X(08) VALUE "0.003uM ".
000330     05  FILLER                      PIC X(08) VALUE "0.01uM  ".
000340     05  FILLER                      PIC X(08) VALUE "0.03uM  ".
000350     05  FILLER                      PIC X(08) VALUE "0.1uM   ".
000360     05  FILLER                      PIC X(08) VALUE "0.3uM   ".
000370     05  FILLER                      PIC X(08) VALUE "1uM     ".
000380     05  FILLER                      PIC X(08) VALUE "3uM     ".
000390     05  FILLER                      PIC X(08) VALUE "10uM    ".
000400     05  FILLER                      PIC X(08) VALUE "control ".
000410     05  FILLER                      PIC X(08) VALUE "control ".
000420 01  CTG-COLUMN-LABELS REDEFINES CTG-COLUMN-LABEL-VALUES.
000430     05  COLUMN-LABEL OCCURS 12 TIMES PIC X(08).
000440
000450* THE 4 CONTROL COLUMNS (1-2 AND 11-12) ARE NOT CONTIGUOUS, SO
000460* THEY ARE CARRIED AS A SMALL LOOKUP TABLE RATHER THAN A RANGE
000470* TEST - ONE PLACE TO CHANGE IF THE BENCH EVER MOVES THE CONTROLS.
000480 01  CTG-CONTROL-COL-VALUES.
000490     05  FILLER                      PIC 9(02) VALUE 01.
000500     05  FILLER                      PIC 9(02) VALUE 02.
000510     05  FILLER                      PIC 9(02) VALUE 11.
000520     05  FILLER                      PIC 9(02) VALUE 12.
000530 01  CTG-CONTROL-COLS REDEFINES CTG-CONTROL-COL-VALUES.
000540     05  CONTROL-COL OCCURS 4 TIMES PIC 9(02).
000550
000560 01  CTG-DATA-SET-TABLE.
000570     05  CTG-DATASET-COUNT           PIC S9(4) COMP VALUE ZERO.
000580     05  CTG-DATA-SET-ENTRY OCCURS 50 TIMES INDEXED BY DSET-IDX.
000590         10  DATASET-WELL-VALUE OCCURS 48 TIMES
000600                         INDEXED BY WELL-IDX
000610                         PIC S9(4)V9(6) COMP-3.
000620         10  DATASET-CONTROL-AVG     PIC S9(4)V9(6) COMP-3.
000630     05  FILLER                      PIC X(06).

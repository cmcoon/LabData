000100*****************************************************************
000110* ABENDREC  -  SHOP-STANDARD TRACE / ABEND SYSOUT RECORD
000120* WRITTEN TO SYSOUT WHENEVER A JOB STEP HITS AN UNRECOVERABLE
000130* CONDITION.  PARA-NAME IS MOVED AT THE TOP OF EVERY PARAGRAPH SO
000140* THE LAST VALUE STANDS AS A POOR MAN'S TRACEBACK IF THE JOB
000150* FORCES AN ABEND.  COMMON TO ALL BATCH PROGRAMS IN THE SUITE.
000160*****************************************************************
000170*----------------------------------------------------------------
000180* MAINTENANCE LOG
000190*  08/14/95  RTW  INITIAL RELEASE
000200*  11/19/98  PDK  ADDED ABEND-PGM-ID SO SYSOUT SHOWS WHICH OF THE
000210*                 TWO ENGINES (BCAPROC/CTGPROC) FORCED THE ABEND
000220*----------------------------------------------------------------
000230 01  ABEND-REC.
000240     05  ABEND-PGM-ID                PIC X(08).
000250     05  FILLER                      PIC X(02) VALUE SPACES.
000260     05  PARA-NAME                   PIC X(30).
000270     05  FILLER                      PIC X(02) VALUE SPACES.
000280     05  ABEND-REASON                PIC X(60).
000290     05  FILLER                      PIC X(02) VALUE SPACES.
000300     05  ACTUAL-VAL                  PIC S9(9) COMP-3.
000310     05  EXPECTED-VAL                PIC S9(9) COMP-3.
000320     05  FILLER                      PIC X(16).
000330
000340* USED ONLY TO FORCE A S0C7-STYLE ABEND WHEN A JOB MUST NOT
000350* CONTINUE PAST 1000-ABEND-RTN - SAME TRICK USED ACROSS THE SUITE
000360* SINCE BEFORE THIS PROGRAMMER'S TIME HERE.
000370 01  ABEND-FORCE-CONSTANTS.
000380     05  ZERO-VAL                    PIC S9(01) COMP-3 VALUE 0.
000390     05  ONE-VAL                     PIC S9(01) COMP-3 VALUE 1.

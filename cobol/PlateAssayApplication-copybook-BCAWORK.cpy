000100*****************************************************************
000110* BCAWORK  -  BCA PROTEIN ASSAY WORKING TABLES
000120* STANDARD-CURVE RESULTS, UNKNOWN-SAMPLE RESULTS AND THE FITTED
000130* CALIBRATION FOR ONE BCA PLATE RUN.  COPIED INTO BCAPROC ONLY.
000140*****************************************************************
000150*----------------------------------------------------------------
000160* MAINTENANCE LOG
000170*  08/14/95  RTW  INITIAL RELEASE
000180*  04/22/96  RTW  WIDENED BCA-SAMPLE-ENTRY TABLE TO 40 ENTRIES
000190*                 TO COVER A FULL 5 COLUMN-PAIR / 8 ROW PLATE
000200*  11/19/98  PDK  ADDED STD-UG-CONST REDEFINES - KNOWN-UG TABLE
000210*                 WAS HARD-CODED IN FOUR PLACES IN BCAPROC
000220*----------------------------------------------------------------
000230* FIXED TABLE OF KNOWN PROTEIN AMOUNTS (UG), INDEX-MATCHED TO
000240* THE 7 STANDARD-CURVE ROWS.  LOADED VIA REDEFINES SO THE VALUES
000250* LIVE IN ONE PLACE.
000260 01  BCA-STD-UG-TABLE-VALUES.
000270     05  FILLER                      PIC X(03) VALUE "000".
000280     05  FILLER                      PIC X(03) VALUE "001".
000290     05  FILLER                      PIC X(03) VALUE "002".
000300     05  FILLER                      PIC X(03) VALUE "005".
000310     05  FILLER                      PIC X(03) VALUE "010".
000320     05  FILLER                      PIC X(03) VALUE "020".
000330     05  FILLER                      PIC X(03) VALUE "040".
000340 01  BCA-STD-UG-CONST REDEFINES BCA-STD-UG-TABLE-VALUES.
000350     05  STD-UG-CONST OCCURS 7 TIMES PIC 9(03).
000360
000370 01  BCA-STANDARD-TABLE.
000380     05  BCA-STD-ENTRY OCCURS 7 TIMES INDEXED BY STD-IDX.
000390         10  STD-AVG                 PIC S9(4)V9(6) COMP-3.
000400         10  STD-UG                  PIC 9(03).
000410     05  FILLER                      PIC X(04).
000420
000430 01  BCA-SAMPLE-TABLE.
000440     05  BCA-SAMPLE-COUNT            PIC S9(4) COMP VALUE ZERO.
000450     05  BCA-SAMPLE-ENTRY OCCURS 40 TIMES INDEXED BY SAMP-IDX.
000460         10  SAMPLE-NAME             PIC X(40).
000470         10  SAMPLE-AVG              PIC S9(4)V9(6) COMP-3.
000480         10  SAMPLE-CONC             PIC S9(4)V9(6) COMP-3.
000490         10  SAMPLE-LOADVOL          PIC S9(4)V9(6) COMP-3.
000500     05  FILLER                      PIC X(08).
000510
000520 01  BCA-CALIBRATION.
000530     05  CAL-SLOPE                   PIC S9(4)V9(8) COMP-3.
000540     05  CAL-INTERCEPT               PIC S9(4)V9(8) COMP-3.
000550     05  TARGET-UG                   PIC 9(03) VALUE 20.
000560     05  FILLER                      PIC X(04).
000570
000580* LEAST-SQUARES REGRESSION WORK FIELDS - SUMS CARRIED TO AT LEAST
000590* 8 DECIMAL PLACES PER THE ASSAY SPEC, NO INTERIM ROUNDING.
000600 01  BCA-REGRESSION-SUMS.
000610     05  REG-SUM-X                   PIC S9(6)V9(8) COMP-3.
000620     05  REG-SUM-Y                   PIC S9(6)V9(8) COMP-3.
000630     05  REG-SUM-XY                  PIC S9(8)V9(8) COMP-3.
000640     05  REG-SUM-XX                  PIC S9(8)V9(8) COMP-3.
000650     05  REG-N                       PIC S9(4) COMP VALUE 7.
000660     05  REG-DENOM                   PIC S9(8)V9(8) COMP-3.
000670     05  FILLER                      PIC X(04).
000680
000690* OPTIONAL OPERATOR-SUPPLIED SAMPLE-NAME LIST.  HELD HERE SO
000700* 700-ASSIGN-NAMES IN BCAPROC CAN WAIT UNTIL THE SAMPLE COUNT IS
000710* KNOWN BEFORE DECIDING WHETHER THE LIST COVERS EVERY SAMPLE.
000720 01  BCA-NAME-LIST-TABLE.
000730     05  BCA-NAME-COUNT               PIC S9(4) COMP VALUE ZERO.
000740     05  BCA-NAME-ENTRY OCCURS 40 TIMES
000750                         INDEXED BY NAME-IDX
000760                         PIC X(40).
000770     05  FILLER                      PIC X(04).

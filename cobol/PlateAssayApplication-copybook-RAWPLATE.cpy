000100*****************************************************************
000110* RAWPLATE  -  RAW PLATE-READER WORKING-STORAGE LAYOUT
000120* ONE PHYSICAL ROW OF THE PLATE-READER FLAT FILE MAPS TO
000130* RAW-PLATE-ROW (12 WELLS).  A FULL PLATE IS 8 SUCH ROWS AND
000140* IS ACCUMULATED BY THE CALLING PROGRAM INTO RAW-DATA-MATRIX.
000150* SHARED BY BCAPROC AND CTGPROC - BOTH ENGINES READ THE SAME
000160* 8 X 12 GRID SHAPE OFF THE INSTRUMENT.
000170*****************************************************************
000180*----------------------------------------------------------------
000190* MAINTENANCE LOG
000200*  08/14/95  RTW  INITIAL RELEASE FOR BENCH-DATA REDUCTION SUITE
000210*  03/02/97  RTW  WIDENED WELL-VALUE TO S9(4)V9(4) - LUMINESCENCE
000220*                 READINGS ON CTG RUNS WERE TRUNCATING
000230*  11/19/98  PDK  ADDED RAW-PLATE-ROW-ALT FOR BLANK-ROW SENTINEL
000240*                 CHECK (CTG END-OF-PLATES DETECTION)
000250*----------------------------------------------------------------
000260 01  RAW-PLATE-ROW.
000270     05  RAW-WELL-VALUE OCCURS 12 TIMES
000280                         INDEXED BY RAW-COL-IDX
000290                         PIC S9(4)V9(4)
000300                         SIGN IS LEADING SEPARATE CHARACTER.
000310     05  FILLER                      PIC X(12).
000320
000330* ALTERNATE CHARACTER VIEW OF THE SAME ROW - USED ONLY TO TEST
000340* WHETHER THE ROW JUST READ IS THE BLANK SEPARATOR/SENTINEL ROW.
000350 01  RAW-PLATE-ROW-ALT REDEFINES RAW-PLATE-ROW.
000360     05  RAW-PLATE-ROW-TEXT          PIC X(120).
000370
000380 01  RAW-DATA-MATRIX.
000390     05  RAW-DATA-ROW OCCURS 8 TIMES INDEXED BY RAW-ROW-IDX.
000400         10  RAW-ROW-WELL-VALUE OCCURS 12 TIMES
000410                         INDEXED BY RAW-ROW-COL-IDX
000420                         PIC S9(4)V9(4).
000430     05  FILLER                      PIC X(20).

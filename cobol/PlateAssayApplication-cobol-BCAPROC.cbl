000100 IDENTIFICATION DIVISION.
000110*****************************************************************
000120 PROGRAM-ID.  BCAPROC.
000130 AUTHOR. R T WALSH.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 08/14/95.
000160 DATE-COMPILED. 08/14/95.
000170 SECURITY. NON-CONFIDENTIAL.
000180
000190*****************************************************************
000200*REMARKS.
000210*
000220*          REDUCES ONE BCA PROTEIN-ASSAY PLATE READ OFF THE
000230*          BENCH READER INTO A STANDARD CURVE, A FITTED
000240*          CALIBRATION AND A LOAD-VOLUME REPORT FOR EVERY
000250*          UNKNOWN SAMPLE ON THE PLATE.  ROWS 1-7 ARE THE
000260*          STANDARD CURVE, ROW 8 IS UNUSED, COLUMNS 1-2 ARE THE
000270*          BACKGROUND BLANK.  CALLS BCACALC FOR THE PER-SAMPLE
000280*          CONCENTRATION AND LOAD-VOLUME ARITHMETIC.
000290*
000300*          PLATE GEOMETRY (WHICH COLUMNS ARE REPLICATES OF WHICH
000310*          SAMPLE) DEPENDS ON REPLICATE-MODE-SW, A JOB PARAMETER
000320*          READ FROM SYSIN EVERY RUN - SEE 060-SET-REPLICATE-
000330*          PARMS.  DO NOT HARD-CODE COLUMN NUMBERS ANYWHERE ELSE
000340*          IN THIS PROGRAM.
000350*
000360*****************************************************************
000370*-----------------------------------------------------------------
000380* PROCESSING NOTES - READ THIS BEFORE YOU TOUCH THE ARITHMETIC
000390*
000400*   1. THE PLATE COMES IN AS 9 FIXED-FORMAT RECORDS ON UT-S-
000410*      BCAPLAT - ONE LABEL ROW (DISCARDED) FOLLOWED BY 8 DATA
000420*      ROWS OF 12 WELLS EACH.  THE ENTIRE PLATE IS HELD IN
000430*      WORKING STORAGE AS RAW-ROW-WELL-VALUE (COPYBOOK RAWPLATE)
000440*      SO EVERY PARAGRAPH BELOW CAN REVISIT ANY WELL AS OFTEN AS
000450*      IT LIKES WITHOUT RE-READING THE FILE.
000460*   2. ROW 1, COLUMNS 1-2 (OR 1-3 IN TRIPLICATE MODE) IS THE
000470*      BACKGROUND BLANK.  ITS AVERAGE IS SUBTRACTED FROM EVERY
000480*      OTHER WELL ON THE PLATE BEFORE THAT WELL IS USED FOR
000490*      ANYTHING ELSE.
000500*   3. ROWS 1-7 ARE THE STANDARD CURVE (KNOWN UG AMOUNTS COME
000510*      FROM THE FIXED STD-UG-CONST TABLE IN COPYBOOK BCAWORK, NOT
000520*      FROM THE INPUT FILE).  ROW 8 IS DELIBERATELY LEFT EMPTY BY
000530*      THE BENCH PROTOCOL AND THIS PROGRAM DOES NOT USE IT.
000540*   4. THE REMAINING COLUMNS (3-12 IN DUPLICATE MODE, 4-12 IN
000550*      TRIPLICATE) ARE UNKNOWN SAMPLES, READ ROW 1 THROUGH ROW 8
000560*      FOR EACH COLUMN GROUP IN TURN.  A ROW WHOSE BACKGROUND-
000570*      SUBTRACTED AVERAGE IS NOT STRICTLY POSITIVE IS TREATED AS
000580*      AN EMPTY WELL, NOT A SAMPLE, AND IS SILENTLY SKIPPED.
000590*   5. EVERY QUALIFYING SAMPLE IS RUN THROUGH THE FITTED STANDARD
000600*      CURVE (SLOPE/INTERCEPT FROM 400-CALC-CALIBRATION) BY A
000610*      CALL TO BCACALC, WHICH HANDS BACK BOTH A CONCENTRATION AND
000620*      THE VOLUME OF THAT SAMPLE NEEDED TO LOAD TARGET-UG OF
000630*      PROTEIN ON A GEL.
000640*   6. NAMES ARE ASSIGNED LAST, AFTER THE SAMPLE COUNT IS KNOWN -
000650*      SEE 700-ASSIGN-NAMES FOR THE ALL-OR-NOTHING RULE GOVERNING
000660*      WHEN THE OPERATOR'S NAME FILE IS TRUSTED.
000670*-----------------------------------------------------------------
000680* DATA SETS
000690*
000700*   UT-S-BCAPLAT  INPUT  - RAW PLATE READER OUTPUT, 9 RECORDS
000710*                          (1 LABEL ROW + 8 DATA ROWS), FIXED 120.
000720*   UT-S-SAMPNAM  INPUT  - OPTIONAL OPERATOR SAMPLE NAMES, ONE
000730*                          PER RECORD, FIXED 40.  MAY BE ABSENT -
000740*                          SEE THE SELECT OPTIONAL CLAUSE ABOVE.
000750*   UT-S-BCARPT   OUTPUT - THE LOAD-VOLUME REPORT, FIXED 80.
000760*   SYSOUT        OUTPUT - ABEND TRACE RECORD ONLY, FIXED 130.
000770*   SYSIN         INPUT  - TWO ONE-CARD JOB PARAMETERS, READ IN
000780*                          ORDER BY 000-HOUSEKEEPING: REPLICATE
000790*                          MODE ("D" OR "T"), THEN TARGET-UG (THE
000800*                          PROTEIN LOAD TARGET IN MICROGRAMS).
000810*-----------------------------------------------------------------
000820* MAINTENANCE LOG
000830*  08/14/95  RTW  INITIAL RELEASE
000840*  01/09/96  RTW  ADDED TRIPLICATE REPLICATE MODE - BENCH WAS
000850*                 RUNNING SOME PLATES IN COLUMN TRIPLETS
000860*  04/22/96  RTW  SEE CLCLBCST - ER 9604-118
000870*  09/02/97  RTW  ADDED RUN-DATE ECHO TO SYSOUT - OPERATIONS
000880*                 WANTED THE PROCESSING DATE VISIBLE ON THE JOB
000890*                 LOG WITHOUT OPENING THE REPORT FILE
000900*  11/19/98  PDK  ADDED OPTIONAL SAMPLE-NAME FILE (UT-S-SAMPNAM)
000910*                 SO THE BENCH TECH NO LONGER HAS TO RE-KEY THE
000920*                 REPORT BY HAND - ALL-OR-NOTHING, SEE 700-ASSIGN-
000930*                 NAMES
000940*  02/11/99  PDK  Y2K REMEDIATION - SEE 050-WINDOW-CENTURY
000950*  06/30/99  PDK  REQUEST 9906-041 - SAMPLE INCLUSION GATE MUST
000960*                 BE STRICTLY > 0, NOT >= 0 (BENCH WAS SEEING
000970*                 PHANTOM "SAMPLE" LINES AT EXACTLY BACKGROUND)
000980*  07/14/99  PDK  REQUEST 9907-009 - TARGET-UG JOB PARAMETER WAS
000990*                 NOT DEFAULTING WHEN THE SYSIN CARD WAS BLANK,
001000*                 PRODUCING A ZERO LOAD VOLUME FOR EVERY SAMPLE
001010*  02/02/00  PDK  REQUEST 0001-077 - OPERATIONS REPORTED THE JOB
001020*                 WOULD NOT DEALLOCATE UT-S-BCAPLAT AFTER A FORCED
001030*                 ABEND.  850-CLOSE-FILES IS NOW SHARED BY BOTH
001040*                 THE NORMAL END-OF-JOB PATH AND 1000-ABEND-RTN SO
001050*                 EVERY FILE IS ALWAYS CLOSED BEFORE THE STEP ENDS
001060*  08/25/00  PDK  REQUEST 0008-019 - A SECOND BENCH READER WAS
001070*                 PUT IN SERVICE THAT WRITES RECORDS ONE CHARACTER
001080*                 NARROWER THAN THE ORIGINAL READER.  CONFIRMED
001090*                 WITH THE LAB THAT BOTH READERS NOW WRITE THE
001100*                 SAME 120-BYTE FORMAT SO NO CODE CHANGE WAS
001110*                 ACTUALLY NEEDED - LOGGED HERE FOR THE RECORD
001120*  03/14/01  PDK  REQUEST 0103-004 - REPORT HEADER DATE WAS ONE
001130*                 DAY BEHIND ON JOBS RUN JUST AFTER MIDNIGHT ON
001140*                 THE OVERNIGHT SHIFT.  TRACED TO OPERATIONS
001150*                 RE-SUBMITTING THE JOB FROM A SAVED JCL DECK
001160*                 THAT STILL CARRIED A STALE SYSIN DATE CARD -
001170*                 NO PROGRAM CHANGE, SYSIN DATE CARD WAS REMOVED
001180*                 AND ACCEPT FROM DATE WAS LEFT AS THE SOLE
001190*                 SOURCE OF THE RUN DATE
001200*  11/08/02  PDK  REQUEST 0211-033 - ADDED THE SAMPLE COUNT
001210*                 DISPLAY LINE TO 999-CLEANUP SO OPERATIONS CAN
001220*                 SPOT A SUSPICIOUSLY LOW SAMPLE COUNT ON THE JOB
001230*                 LOG WITHOUT PULLING THE PRINTED REPORT
001240*-----------------------------------------------------------------
001250 ENVIRONMENT DIVISION.
001260 CONFIGURATION SECTION.
001270 SOURCE-COMPUTER. IBM-390.
001280 OBJECT-COMPUTER. IBM-390.
001290* PAGE-CONTROL MNEMONIC ONLY - THIS JOB HAS NO DEVICE-DEPENDENT
001300* CLASS TESTS OR UPSI SWITCHES.  JOB PARAMETERS (REPLICATE MODE,
001310* TARGET UG) COME IN ON SYSIN CARDS AND ARE VALIDATED IN THE
001320* PROCEDURE DIVISION WITH PLAIN 88-LEVEL CONDITION NAMES, THE
001330* SAME WAY EVERY OTHER SWITCH IN THIS PROGRAM IS TESTED.
001340 SPECIAL-NAMES.
001350     C01 IS TOP-OF-PAGE.
001360
001370 INPUT-OUTPUT SECTION.
001380 FILE-CONTROL.
001390*    ABEND TRACE OUTPUT ONLY - NO FILE STATUS NEEDED, NOTHING
001400*    EVER TESTS WHETHER A DISPLAY-STYLE WRITE TO SYSOUT WORKED.
001410     SELECT SYSOUT ASSIGN TO UT-S-SYSOUT
001420         ORGANIZATION IS SEQUENTIAL.
001430*    THE PLATE-READER INPUT FILE.  PFCODE IS TESTED FOR "10" (AT
001440*    END) IN 900-READ-PLATE-ROW - SEE THE 88 ABOVE.
001450     SELECT BCAPLAT ASSIGN TO UT-S-BCAPLAT
001460         ACCESS MODE IS SEQUENTIAL
001470         FILE STATUS IS PFCODE.
001480*    OPTIONAL - THE OPTIONAL CLAUSE MEANS A MISSING DATA SET IS
001490*    NOT A JCL ALLOCATION FAILURE, ONLY AN IMMEDIATE AT-END.
001500     SELECT OPTIONAL SAMPNAM ASSIGN TO UT-S-SAMPNAM
001510         ACCESS MODE IS SEQUENTIAL
001520         FILE STATUS IS NFCODE.
001530*    THE PRINTED LOAD-VOLUME REPORT.
001540     SELECT BCARPT ASSIGN TO UT-S-BCARPT
001550         ACCESS MODE IS SEQUENTIAL
001560         FILE STATUS IS OFCODE.
001570
001580 DATA DIVISION.
001590 FILE SECTION.
001600
001610* SYSOUT CARRIES ONLY THE ABEND TRACE RECORD - SEE ABENDREC COPY-
001620* BOOK AND 1000-ABEND-RTN BELOW.  NOTHING ELSE IS WRITTEN TO IT.
001630 FD  SYSOUT
001640     RECORDING MODE IS F
001650     LABEL RECORDS ARE STANDARD
001660     RECORD CONTAINS 130 CHARACTERS
001670     BLOCK CONTAINS 0 RECORDS
001680     DATA RECORD IS SYSOUT-REC.
001690 01  SYSOUT-REC                      PIC X(130).
001700
001710* ONE PHYSICAL ROW OFF THE PLATE READER - A LABEL ROW FOLLOWED BY
001720* 8 DATA ROWS.  SEE COPYBOOK RAWPLATE FOR THE STRUCTURED VIEW.
001730 FD  BCAPLAT
001740     RECORDING MODE IS F
001750     LABEL RECORDS ARE STANDARD
001760     RECORD CONTAINS 120 CHARACTERS
001770     BLOCK CONTAINS 0 RECORDS
001780     DATA RECORD IS BCAPLAT-REC.
001790 01  BCAPLAT-REC                     PIC X(120).
001800
001810* OPERATOR-SUPPLIED SAMPLE NAMES, ONE PER RECORD, IN PLATE READ
001820* ORDER.  OPTIONAL - SEE 000-HOUSEKEEPING AND 700-ASSIGN-NAMES.
001830* THE SELECT ABOVE CARRIES THE OPTIONAL CLAUSE SO A MISSING FILE
001840* IS NOT A JCL ERROR - THE FIRST READ JUST HITS AT END AT ONCE.
001850 FD  SAMPNAM
001860     RECORDING MODE IS F
001870     LABEL RECORDS ARE STANDARD
001880     RECORD CONTAINS 40 CHARACTERS
001890     BLOCK CONTAINS 0 RECORDS
001900     DATA RECORD IS SAMPNAM-REC.
001910 01  SAMPNAM-REC                     PIC X(40).
001920
001930* THE LOAD-VOLUME REPORT - TWO HEADER LINES, THEN ONE LINE PER
001940* QUALIFYING SAMPLE.  SEE WS-REPORT-HDR-1/3 AND WS-SAMPLE-LINE
001950* BELOW FOR THE PRINT-IMAGE LAYOUTS MOVED INTO THIS RECORD.
001960 FD  BCARPT
001970     RECORDING MODE IS F
001980     LABEL RECORDS ARE STANDARD
001990     RECORD CONTAINS 80 CHARACTERS
002000     BLOCK CONTAINS 0 RECORDS
002010     DATA RECORD IS BCARPT-REC.
002020 01  BCARPT-REC                      PIC X(80).
002030
002040 WORKING-STORAGE SECTION.
002050* FILE-STATUS RETURN CODES FOR THE THREE SEQUENTIAL DATA SETS THIS
002060* JOB TOUCHES.  EACH SELECT ABOVE NAMES ITS OWN 2-BYTE CODE SO A
002070* DUMP TELLS YOU AT A GLANCE WHICH FILE FAULTED.  ONLY THE AT-END
002080* VALUE "10" AND THE NORMAL-WRITE VALUE "00" ARE TESTED ANYWHERE
002090* IN THIS PROGRAM - A TRUE I/O ERROR FALLS THROUGH TO WHATEVER THE
002100* NEXT READ OR WRITE DOES, WHICH IS HOW THE SHOP HAS ALWAYS RUN
002110* THESE BATCH JOBS.
002120 01  FILE-STATUS-CODES.
002130     05  PFCODE                      PIC X(02).
002140         88  NO-MORE-PLATE-ROWS-FS   VALUE "10".
002150     05  NFCODE                      PIC X(02).
002160         88  NO-MORE-NAMES-FS        VALUE "10".
002170     05  OFCODE                      PIC X(02).
002180         88  CODE-WRITE-OK           VALUE "00".
002190
002200* RAWPLATE  - SHARED PLATE-READER ROW/MATRIX LAYOUT (ALSO COPIED
002210*             INTO CTGPROC - KEEP THE TWO IN STEP).  CARRIES THE
002220*             12-WELL INCOMING ROW BUFFER (RAW-WELL-VALUE, ONE
002230*             READ'S WORTH) AND THE PERMANENT 8-ROW BY 12-COLUMN
002240*             MATRIX (RAW-ROW-WELL-VALUE) THAT 910/920 BUILD UP
002250*             ONE ROW AT A TIME DURING HOUSEKEEPING.
002260* BCAWORK   - STANDARD-CURVE TABLE (STD-AVG/STD-UG, 7 ENTRIES),
002270*             SAMPLE TABLE (SAMPLE-AVG/SAMPLE-CONC/SAMPLE-
002280*             LOADVOL/SAMPLE-NAME, 40 ENTRIES), THE CALIBRATION
002290*             CONSTANTS (CAL-SLOPE/CAL-INTERCEPT) AND THE
002300*             REGRESSION ACCUMULATORS (BCA-REGRESSION-SUMS) USED
002310*             ONLY INSIDE 400-CALC-CALIBRATION, PLUS THE OPTIONAL
002320*             NAME-LIST TABLE (BCA-NAME-LIST-TABLE, 40 ENTRIES).
002330* ABENDREC  - SHOP-STANDARD ABEND TRACE RECORD (PARA-NAME, ABEND-
002340*             REASON, ABEND-PGM-ID) AND THE ZERO-VAL/ONE-VAL
002350*             CONSTANTS 1000-ABEND-RTN DIVIDES WITH TO FORCE A
002360*             SYSTEM COMPLETION CODE - SEE 1000-ABEND-RTN BELOW.
002370     COPY RAWPLATE.
002380     COPY BCAWORK.
002390     COPY ABENDREC.
002400
002410* REPLICATE MODE IS A JOB PARAMETER READ FROM SYSIN - REPLACES
002420* THE OLD "RUN IT TWICE, ONE PARM CARD PER MODE" PRACTICE.  "D"
002430* IS THE SHOP DEFAULT (MOST BCA PLATES STILL RUN IN DUPLICATE);
002440* "T" SWITCHES THE COLUMN GEOMETRY IN 060-SET-REPLICATE-PARMS
002450* OVER TO TRIPLICATE.  A BLANK OR GARBLED SYSIN CARD DEFAULTS TO
002460* DUPLICATE RATHER THAN ABENDING THE JOB - SEE 000-HOUSEKEEPING.
002470 77  REPLICATE-MODE-SW                PIC X(01) VALUE "D".
002480     88  DUPLICATE-MODE               VALUE "D".
002490     88  TRIPLICATE-MODE              VALUE "T".
002500
002510* RUN DATE, ACCEPTED ONCE IN 000-HOUSEKEEPING.  THE YY/MM/DD
002520* PIECES BELOW ARE CARVED OUT BY REFERENCE MODIFICATION RATHER
002530* THAN A REDEFINES - A 77-LEVEL ITEM HAS NO SUBORDINATES TO
002540* REDEFINE INTO.  HDR-MM/HDR-DD/HDR-YY (800-WRITE-REPORT) AND THE
002550* Y2K CENTURY WINDOW (050-WINDOW-CENTURY) BOTH RUN OFF THESE.
002560 77  WS-DATE                         PIC 9(06).
002570 77  WS-DATE-YY                      PIC 9(02).
002580 77  WS-DATE-MM                      PIC 9(02).
002590 77  WS-DATE-DD                      PIC 9(02).
002600
002610* THREE STANDALONE SWITCHES.  EACH IS SET AND TESTED IN ITS OWN
002620* CORNER OF THE PROGRAM AND HAS NOTHING TO DO WITH THE OTHER TWO,
002630* SO EACH GETS ITS OWN 77-LEVEL ENTRY RATHER THAN BEING BURIED IN
002640* A CATCH-ALL GROUP WHERE A MAINTAINER WOULD HAVE TO HUNT FOR IT.
002650 77  MORE-PLATE-ROWS-SW               PIC X(01) VALUE "Y".
002660     88  NO-MORE-PLATE-DATA           VALUE "N".
002670 77  MORE-NAMES-SW                    PIC X(01) VALUE "Y".
002680     88  NO-MORE-SAMPLE-NAMES         VALUE "N".
002690 77  NAME-LIST-VALID-SW               PIC X(01) VALUE "N".
002700     88  NAME-LIST-IS-VALID           VALUE "Y".
002710
002720* SUBSCRIPTS, LOOP CONTROLS AND RUN COUNTERS.  GROUPED TOGETHER
002730* THE WAY THIS SHOP HAS ALWAYS GROUPED ITS COUNTER BLOCKS, EVEN
002740* THOUGH MOST OF THE FIELDS BELOW ARE INDEPENDENT OF ONE ANOTHER.
002750* ALL COMP - NONE OF THESE EVER APPEAR ON A REPORT OR A DISPLAY
002760* LINE, SO THERE IS NO REASON TO CARRY THEM ZONED.
002770 01  COUNTERS-IDXS-AND-ACCUMULATORS.
002780*    PLATE-MATRIX SUBSCRIPTS - ROW 1-8, COLUMN 1-12.
002790     05  ROW-SUB                     PIC 9(02) COMP.
002800     05  COL-SUB                     PIC 9(02) COMP.
002810*    SAMPLE COLUMN-GROUP SUBSCRIPTS - SEE 600-CALC-SAMPLES.
002820     05  GROUP-SUB                   PIC 9(02) COMP.
002830     05  GROUP-START-COL-THIS        PIC 9(02) COMP.
002840     05  REPL-SUB                    PIC 9(02) COMP.
002850*    REPLICATE-GEOMETRY CONSTANTS, SET ONCE BY 060-SET-REPLICATE-
002860*    PARMS AND NEVER CHANGED AGAIN FOR THE REST OF THE RUN.
002870     05  GROUP-START-COL             PIC 9(02) COMP.
002880     05  GROUP-STEP-COLS             PIC 9(02) COMP.
002890     05  REPL-COLS                   PIC 9(02) COMP.
002900     05  NBR-SAMPLE-GROUPS           PIC 9(02) COMP.
002910*    RETURN CODE FROM THE CALL TO BCACALC - SEE 640-EMIT-SAMPLE.
002920     05  CALC-CALL-RET-CODE          PIC S9(4) COMP.
002930*    RUN TOTALS, DISPLAYED AT JOB END BY 999-CLEANUP.
002940     05  RECORDS-READ                PIC S9(9) COMP VALUE ZERO.
002950*    HOLDS THE CURRENT SAMPLE'S ORDINAL POSITION WHILE 710-
002960*    ASSIGN-ONE-NAME BUILDS AN AUTO-GENERATED "SAMPLE N" NAME.
002970     05  WS-AUTO-NAME-NUM            PIC 99 COMP.
002980
002990* SCRATCH ARITHMETIC FIELDS - ONE WORKING CELL PER CALCULATION
003000* STEP, REUSED ACROSS EVERY ROW/GROUP THE PROGRAM VISITS.  NONE
003010* OF THESE SURVIVE PAST THE PARAGRAPH THAT SETS THEM EXCEPT WHERE
003020* NOTED.
003030 01  MISC-WS-FIELDS.
003040*    THE ROW-1 BACKGROUND AVERAGE - SET ONCE IN 200-CALC-
003050*    BACKGROUND AND HELD FOR THE REST OF THE RUN.
003060     05  WS-BACKGROUND               PIC S9(4)V9(6) COMP-3.
003070*    RUNNING SUM FOR WHATEVER GROUP OF REPLICATE WELLS THE
003080*    CURRENT PARAGRAPH IS AVERAGING - BACKGROUND, STANDARD ROW,
003090*    OR SAMPLE ROW.  RESET TO ZERO BEFORE EACH NEW GROUP.
003100     05  WS-GROUP-SUM                PIC S9(6)V9(6) COMP-3.
003110     05  WS-GROUP-AVG                PIC S9(4)V9(6) COMP-3.
003120*    CANDIDATE BACKGROUND-SUBTRACTED SAMPLE AVERAGE, TESTED
003130*    AGAINST THE INCLUSION GATE BEFORE IT BECOMES A REAL SAMPLE.
003140     05  WS-SAMPLE-AVG-CANDIDATE     PIC S9(4)V9(6) COMP-3.
003150     05  WS-AUTO-NAME-NUM-ED         PIC Z9.
003160     05  WS-NAME-REC                 PIC X(40).
003170
003180* LOCAL COPY OF THE BCACALC LINKAGE RECORD - MUST STAY IN STEP
003190* WITH BCA-CALC-REC IN BCACALC.CBL, FIELD FOR FIELD.  BCACALC
003200* OWNS THE ARITHMETIC (CONCENTRATION FROM THE FITTED LINE, THEN
003210* LOAD VOLUME FOR TARGET-UG-IN OF PROTEIN) - THIS PROGRAM ONLY
003220* LOADS THE INPUT SIDE AND READS BACK THE OUTPUT SIDE.
003230 01  BCA-CALC-REC.
003240*    INPUT SIDE - LOADED BY 640-EMIT-SAMPLE BEFORE EVERY CALL.
003250     05  SAMPLE-AVG-IN               PIC S9(4)V9(6) COMP-3.
003260     05  CAL-SLOPE-IN                PIC S9(4)V9(8) COMP-3.
003270     05  CAL-INTERCEPT-IN            PIC S9(4)V9(8) COMP-3.
003280     05  TARGET-UG-IN                PIC 9(03).
003290*    OUTPUT SIDE - SET BY BCACALC, READ BACK BY 640-EMIT-SAMPLE.
003300     05  SAMPLE-CONC-OUT             PIC S9(4)V9(6) COMP-3.
003310     05  SAMPLE-LOADVOL-OUT          PIC S9(4)V9(6) COMP-3.
003320
003330* A FULL BLANK PRINT LINE, USED TO SPACE THE REPORT BETWEEN THE
003340* HEADER BLOCK AND THE SAMPLE DETAIL.
003350 01  WS-BLANK-LINE                   PIC X(80) VALUE SPACES.
003360
003370* REPORT HEADER LINE 1 - RUN DATE, MM/DD/CCYY.  HDR-CENT/HDR-YY
003380* ARE TWO SEPARATE EDITED FIELDS RATHER THAN ONE 4-DIGIT YEAR SO
003390* THE CENTURY WINDOWING IN 050-WINDOW-CENTURY CAN SET HDR-CENT
003400* WITHOUT DISTURBING THE RAW 2-DIGIT YEAR IN HDR-YY.
003410 01  WS-REPORT-HDR-1.
003420     05  FILLER                      PIC X(14) VALUE
003430                                      "DATE CREATED: ".
003440     05  HDR-MM                      PIC 99.
003450     05  FILLER                      PIC X(01) VALUE "/".
003460     05  HDR-DD                      PIC 99.
003470     05  FILLER                      PIC X(01) VALUE "/".
003480     05  HDR-CENT                    PIC 99.
003490     05  HDR-YY                      PIC 99.
003500     05  FILLER                      PIC X(56) VALUE SPACES.
003510
003520* FLAT 80-BYTE IMAGE OF THE SAME HEADER LINE - LETS 999-CLEANUP
003530* ECHO THE FINISHED HEADER TO THE JOB LOG WITH ONE DISPLAY
003540* STATEMENT INSTEAD OF MOVING EACH HEADER FIELD OVER AGAIN.
003550 01  WS-REPORT-HDR-1-ALT REDEFINES WS-REPORT-HDR-1.
003560     05  HDR-ALT-IMAGE                PIC X(80).
003570
003580* REPORT HEADER LINE 3 - TARGET PROTEIN AMOUNT THE LOAD VOLUMES
003590* WERE SIZED TO (JOB PARAMETER, DEFAULTS TO 20 UG - SEE
003600* 000-HOUSEKEEPING).
003610 01  WS-REPORT-HDR-3.
003620     05  FILLER                      PIC X(22) VALUE
003630                                      "LOAD VOLUMES BASED ON ".
003640     05  HDR-TARGET-UG                PIC ZZ9.
003650     05  FILLER                      PIC X(14) VALUE
003660                                      " UG OF PROTEIN".
003670     05  FILLER                      PIC X(41) VALUE SPACES.
003680
003690* ONE SAMPLE DETAIL LINE - NAME, THEN THE LOAD VOLUME ROUNDED TO
003700* 2 DECIMALS (THE BENCH PIPETTES IN HUNDREDTHS OF A MICROLITER).
003710 01  WS-SAMPLE-LINE.
003720     05  LINE-NAME                   PIC X(40).
003730     05  FILLER                      PIC X(04) VALUE ":   ".
003740     05  LINE-LOADVOL                PIC ZZZ9.99.
003750     05  FILLER                      PIC X(03) VALUE " ug".
003760     05  FILLER                      PIC X(26) VALUE SPACES.
003770
003780 PROCEDURE DIVISION.
003790*    MAINLINE - ONE PASS, TOP TO BOTTOM, NO LOOPING AT THIS LEVEL.
003800*    EACH STEP DEPENDS ON THE ONE BEFORE IT, SO THE ORDER BELOW IS
003810*    NOT ARBITRARY - DO NOT REORDER WITHOUT RECHECKING EVERY
003820*    PARAGRAPH'S ASSUMPTIONS ABOUT WHAT IS ALREADY IN WORKING
003830*    STORAGE.
003840*    OPEN FILES, READ JOB PARAMETERS, LOAD THE PLATE MATRIX.
003850     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
003860*    AVERAGE THE ROW-1 BACKGROUND/BLANK REPLICATE WELLS.
003870     PERFORM 200-CALC-BACKGROUND THRU 200-EXIT.
003880*    BACKGROUND-SUBTRACTED AVERAGE FOR EACH OF THE 7 STANDARDS.
003890     PERFORM 300-CALC-STANDARDS THRU 300-EXIT.
003900*    LEAST-SQUARES FIT OF THE STANDARD CURVE.
003910     PERFORM 400-CALC-CALIBRATION THRU 400-EXIT.
003920*    OPTIONAL OPERATOR SAMPLE-NAME FILE, IF ANY.
003930     PERFORM 500-BUILD-NAME-LIST THRU 500-EXIT.
003940*    EVERY UNKNOWN-SAMPLE COLUMN GROUP - CONCENTRATION AND LOAD
003950*    VOLUME, VIA BCACALC.
003960     PERFORM 600-CALC-SAMPLES THRU 600-EXIT.
003970*    NAME EVERY SAMPLE JUST EMITTED ABOVE.
003980     PERFORM 700-ASSIGN-NAMES THRU 700-EXIT.
003990*    WRITE THE LOAD-VOLUME REPORT.
004000     PERFORM 800-WRITE-REPORT THRU 800-EXIT.
004010*    CLOSE FILES AND LOG THE RUN TOTALS.
004020     PERFORM 999-CLEANUP THRU 999-EXIT.
004030
004040*    PARAGRAPH ORDER ABOVE MATTERS - 600-CALC-SAMPLES REQUIRES
004050*    CAL-SLOPE/CAL-INTERCEPT FROM 400-CALC-CALIBRATION AND
004060*    WS-BACKGROUND FROM 200-CALC-BACKGROUND TO ALREADY BE SET,
004070*    AND 700-ASSIGN-NAMES REQUIRES BCA-SAMPLE-COUNT FROM
004080*    600-CALC-SAMPLES.  NOTHING BELOW THIS POINT REPEATS.
004090     MOVE ZERO TO RETURN-CODE.
004100     GOBACK.
004110
004120*****************************************************************
004130* 000-HOUSEKEEPING - OPEN FILES, GET RUN DATE AND JOB PARAMETERS,
004140* LOAD THE 8 X 12 PLATE MATRIX INTO WORKING STORAGE.  EVERYTHING
004150* ELSE IN THIS PROGRAM ASSUMES THIS PARAGRAPH RAN FIRST AND RAN
004160* CLEAN - NO OTHER PARAGRAPH RECHECKS THAT THE MATRIX IS LOADED.
004170*****************************************************************
004180 000-HOUSEKEEPING.
004190     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
004200     MOVE "BCAPROC " TO ABEND-PGM-ID.
004210     DISPLAY "******** BEGIN JOB BCAPROC ********".
004220
004230     OPEN INPUT BCAPLAT, SAMPNAM.
004240     OPEN OUTPUT BCARPT, SYSOUT.
004250
004260*    RUN DATE - BROKEN OUT BY REFERENCE MODIFICATION INTO THE
004270*    STANDALONE YY/MM/DD CELLS DECLARED ABOVE, THEN WINDOWED FOR
004280*    THE CENTURY BELOW.
004290     ACCEPT WS-DATE FROM DATE.
004300     MOVE WS-DATE(1:2) TO WS-DATE-YY.
004310     MOVE WS-DATE(3:2) TO WS-DATE-MM.
004320     MOVE WS-DATE(5:2) TO WS-DATE-DD.
004330     DISPLAY "** RUN DATE (YYMMDD)        **" WS-DATE.
004340     PERFORM 050-WINDOW-CENTURY THRU 050-EXIT.
004350
004360*    REPLICATE-MODE SYSIN CARD - "D" OR "T".  ANYTHING ELSE
004370*    (BLANK CARD, MIS-KEYED CHARACTER) FALLS BACK TO DUPLICATE
004380*    RATHER THAN ABENDING THE JOB OVER A BAD PARAMETER CARD.
004390     ACCEPT REPLICATE-MODE-SW FROM SYSIN.
004400     IF NOT DUPLICATE-MODE AND NOT TRIPLICATE-MODE
004410         MOVE "D" TO REPLICATE-MODE-SW.
004420
004430*    TARGET-UG SYSIN CARD - REQUEST 9907-009.  A BLANK CARD READS
004440*    AS ZERO, WHICH IS NOT A USABLE TARGET, SO DEFAULT TO 20.
004450     ACCEPT TARGET-UG FROM SYSIN.
004460     IF TARGET-UG = ZERO
004470         MOVE 20 TO TARGET-UG.
004480     PERFORM 060-SET-REPLICATE-PARMS THRU 060-EXIT.
004490
004500     PERFORM 900-READ-PLATE-ROW THRU 900-EXIT.
004510     IF NO-MORE-PLATE-DATA
004520         MOVE "EMPTY PLATE-READER INPUT FILE" TO ABEND-REASON
004530         GO TO 1000-ABEND-RTN.
004540
004550*    FIRST RECORD ON UT-S-BCAPLAT IS THE COLUMN-HEADER LABEL ROW,
004560*    ALREADY CONSUMED ABOVE - THE 8 DATA ROWS FOLLOW IT.
004570     PERFORM 910-LOAD-PLATE-ROW THRU 910-EXIT
004580         VARYING ROW-SUB FROM 1 BY 1 UNTIL ROW-SUB > 8.
004590 000-EXIT.
004600     EXIT.
004610
004620*    Y2K REMEDIATION - PDK 02/11/99.  ACCEPT FROM DATE RETURNS
004630*    ONLY A 2-DIGIT YEAR.  WINDOW IT 00-49 = 20XX, 50-99 = 19XX.
004640*    GOOD UNTIL THIS JOB IS RETIRED OR THE WINDOW IS REVISITED.
004650*    HDR-CENT FEEDS THE REPORT-HEADER DATE IN 800-WRITE-REPORT.
004660 050-WINDOW-CENTURY.
004670     MOVE "050-WINDOW-CENTURY" TO PARA-NAME.
004680     IF WS-DATE-YY < 50
004690         MOVE 20 TO HDR-CENT
004700     ELSE
004710         MOVE 19 TO HDR-CENT.
004720 050-EXIT.
004730     EXIT.
004740
004750*    TRANSLATES THE REPLICATE-MODE JOB PARAMETER INTO THE ACTUAL
004760*    COLUMN GEOMETRY 600-CALC-SAMPLES WALKS.  DUPLICATE RUNS 5
004770*    SAMPLE GROUPS OF 2 COLUMNS STARTING AT COLUMN 3; TRIPLICATE
004780*    RUNS 3 GROUPS OF 3 COLUMNS STARTING AT COLUMN 4 (COLUMNS 1-2
004790*    ARE ALWAYS THE BACKGROUND BLANK IN EITHER MODE).
004800*
004810*    5 GROUPS TIMES 2 COLUMNS, OR 3 GROUPS TIMES 3 COLUMNS, BOTH
004820*    COME OUT TO 10 OF THE PLATE'S 12 COLUMNS - THE OTHER 2 ARE
004830*    THE BACKGROUND BLANK, REGARDLESS OF REPLICATE MODE.
004840 060-SET-REPLICATE-PARMS.
004850     MOVE "060-SET-REPLICATE-PARMS" TO PARA-NAME.
004860     IF TRIPLICATE-MODE
004870         MOVE 3 TO REPL-COLS
004880         MOVE 4 TO GROUP-START-COL
004890         MOVE 3 TO GROUP-STEP-COLS
004900         MOVE 3 TO NBR-SAMPLE-GROUPS
004910     ELSE
004920         MOVE 2 TO REPL-COLS
004930         MOVE 3 TO GROUP-START-COL
004940         MOVE 2 TO GROUP-STEP-COLS
004950         MOVE 5 TO NBR-SAMPLE-GROUPS.
004960 060-EXIT.
004970     EXIT.
004980
004990*    LOADS ONE DATA ROW OF THE PLATE MATRIX.  ROW 1 WAS ALREADY
005000*    READ BY 000-HOUSEKEEPING TO TEST FOR AN EMPTY FILE, SO ONLY
005010*    THE COLUMN COPY RUNS FOR ROW-SUB = 1 - THE READ ITSELF
005020*    HAPPENS HERE FOR ROWS 2-8.  A SHORT FILE (FEWER THAN 8 DATA
005030*    ROWS AFTER THE LABEL ROW) IS A ONE-WAY TICKET TO THE ABEND
005040*    ROUTINE - THERE IS NO PARTIAL-PLATE PROCESSING IN THIS SHOP.
005050 910-LOAD-PLATE-ROW.
005060     PERFORM 900-READ-PLATE-ROW THRU 900-EXIT.
005070     IF NO-MORE-PLATE-DATA
005080         MOVE "SHORT PLATE - FEWER THAN 8 DATA ROWS ON FILE" TO
005090             ABEND-REASON
005100         GO TO 1000-ABEND-RTN.
005110     PERFORM 920-LOAD-PLATE-COL THRU 920-EXIT
005120         VARYING COL-SUB FROM 1 BY 1 UNTIL COL-SUB > 12.
005130 910-EXIT.
005140     EXIT.
005150
005160*    COPIES ONE WELL FROM THE JUST-READ ROW BUFFER INTO THE
005170*    PERMANENT 8 X 12 MATRIX CELL FOR (ROW-SUB, COL-SUB).
005180 920-LOAD-PLATE-COL.
005190     MOVE RAW-WELL-VALUE(COL-SUB) TO
005200          RAW-ROW-WELL-VALUE(ROW-SUB COL-SUB).
005210 920-EXIT.
005220     EXIT.
005230
005240*****************************************************************
005250* 200-CALC-BACKGROUND - AVERAGE OF ROW 1, THE BACKGROUND/BLANK
005260* REPLICATE COLUMNS.  SUBTRACTED FROM EVERY OTHER WELL BELOW.
005270* REPL-COLS (SET BY 060-SET-REPLICATE-PARMS) DRIVES HOW MANY OF
005280* ROW 1'S COLUMNS ARE AVERAGED - 2 IN DUPLICATE MODE, 3 IN
005290* TRIPLICATE.
005300*****************************************************************
005310 200-CALC-BACKGROUND.
005320     MOVE "200-CALC-BACKGROUND" TO PARA-NAME.
005330*    ROW 1 IS ALWAYS THE BACKGROUND ROW, IN BOTH REPLICATE MODES.
005340     MOVE 1 TO ROW-SUB.
005350     MOVE ZERO TO WS-GROUP-SUM.
005360     PERFORM 220-SUM-BACKGROUND-COL THRU 220-EXIT
005370         VARYING COL-SUB FROM 1 BY 1 UNTIL COL-SUB > REPL-COLS.
005380*    REPL-COLS IS 2 OR 3 DEPENDING ON REPLICATE MODE - SEE
005390*    060-SET-REPLICATE-PARMS.
005400     COMPUTE WS-BACKGROUND = WS-GROUP-SUM / REPL-COLS.
005410 200-EXIT.
005420     EXIT.
005430
005440*    ACCUMULATES ONE BACKGROUND-ROW WELL INTO THE RUNNING SUM.
005450*    ROW-SUB IS HELD AT 1 BY THE CALLER FOR THE DURATION OF THIS
005460*    LOOP - ONLY COL-SUB MOVES.
005470 220-SUM-BACKGROUND-COL.
005480     ADD RAW-ROW-WELL-VALUE(ROW-SUB COL-SUB) TO WS-GROUP-SUM.
005490 220-EXIT.
005500     EXIT.
005510
005520*****************************************************************
005530* 300-CALC-STANDARDS - BACKGROUND-SUBTRACTED AVERAGE FOR EACH OF
005540* THE 7 STANDARD-CURVE ROWS, PAIRED WITH ITS KNOWN UG AMOUNT.
005550* STD-IDX DOUBLES AS BOTH THE STANDARD-TABLE SUBSCRIPT AND THE
005560* PLATE ROW NUMBER (ROWS 1-7 ARE THE STANDARD CURVE) - SEE
005570* 310-CALC-ONE-STANDARD.
005580*****************************************************************
005590 300-CALC-STANDARDS.
005600     MOVE "300-CALC-STANDARDS" TO PARA-NAME.
005610     PERFORM 310-CALC-ONE-STANDARD THRU 310-EXIT
005620         VARYING STD-IDX FROM 1 BY 1 UNTIL STD-IDX > 7.
005630 300-EXIT.
005640     EXIT.
005650
005660*    SET ROW-SUB TO THE CURRENT STANDARD'S PLATE ROW (STD-IDX AND
005670*    ROW-SUB ARE THE SAME NUMBER, JUST DIFFERENT DATA TYPES - ONE
005680*    AN INDEX, ONE A COMP SUBSCRIPT), AVERAGE ITS REPLICATE
005690*    COLUMNS, SUBTRACT BACKGROUND, AND PAIR THE RESULT WITH THE
005700*    ROW'S KNOWN UG AMOUNT OUT OF THE FIXED STD-UG-CONST TABLE.
005710 310-CALC-ONE-STANDARD.
005720     SET ROW-SUB TO STD-IDX.
005730     MOVE ZERO TO WS-GROUP-SUM.
005740     PERFORM 320-SUM-STANDARD-COL THRU 320-EXIT
005750         VARYING COL-SUB FROM 1 BY 1 UNTIL COL-SUB > REPL-COLS.
005760     COMPUTE WS-GROUP-AVG = WS-GROUP-SUM / REPL-COLS.
005770     COMPUTE STD-AVG(STD-IDX) = WS-GROUP-AVG - WS-BACKGROUND.
005780     MOVE STD-UG-CONST(STD-IDX) TO STD-UG(STD-IDX).
005790 310-EXIT.
005800     EXIT.
005810
005820*    ACCUMULATES ONE STANDARD-ROW WELL INTO THE RUNNING SUM.
005830*    SAME PATTERN AS 220-SUM-BACKGROUND-COL ABOVE, JUST AGAINST
005840*    WHICHEVER ROW 310-CALC-ONE-STANDARD SET ROW-SUB TO.
005850 320-SUM-STANDARD-COL.
005860     ADD RAW-ROW-WELL-VALUE(ROW-SUB COL-SUB) TO WS-GROUP-SUM.
005870 320-EXIT.
005880     EXIT.
005890
005900*****************************************************************
005910* 400-CALC-CALIBRATION - LEAST-SQUARES FIT OF UG-AMOUNT AGAINST
005920* BACKGROUND-SUBTRACTED ABSORBANCE OVER THE 7 STANDARDS.  SUMS
005930* ARE CARRIED IN BCA-REGRESSION-SUMS (COPYBOOK BCAWORK) TO 8
005940* DECIMAL PLACES AND NEVER ROUNDED UNTIL THE FINAL SLOPE/
005950* INTERCEPT COMPUTE BELOW - INTERMEDIATE ROUNDING HERE WOULD
005960* DRIFT THE FITTED LINE ACROSS A FULL PLATE OF SAMPLES.
005970*****************************************************************
005980 400-CALC-CALIBRATION.
005990     MOVE "400-CALC-CALIBRATION" TO PARA-NAME.
006000     INITIALIZE BCA-REGRESSION-SUMS.
006010     MOVE 7 TO REG-N.
006020     PERFORM 410-ACCUM-REGRESSION-SUMS THRU 410-EXIT
006030         VARYING STD-IDX FROM 1 BY 1 UNTIL STD-IDX > 7.
006040*    STANDARD LEAST-SQUARES NORMAL-EQUATION ALGEBRA - SLOPE =
006050*    (N*SUM-XY - SUM-X*SUM-Y) / (N*SUM-XX - SUM-X**2), INTERCEPT
006060*    = (SUM-Y - SLOPE*SUM-X) / N.  X IS ABSORBANCE, Y IS UG.
006070     COMPUTE REG-DENOM =
006080          (REG-N * REG-SUM-XX) - (REG-SUM-X * REG-SUM-X).
006090     COMPUTE CAL-SLOPE =
006100          ((REG-N * REG-SUM-XY) - (REG-SUM-X * REG-SUM-Y))
006110             / REG-DENOM.
006120     COMPUTE CAL-INTERCEPT =
006130          (REG-SUM-Y - (CAL-SLOPE * REG-SUM-X)) / REG-N.
006140 400-EXIT.
006150     EXIT.
006160
006170*    ADDS ONE STANDARD'S (X,Y) PAIR INTO THE FIVE REGRESSION
006180*    SUMS - SUM-X, SUM-Y, SUM-XY, SUM-XX AND (ABOVE) THE FIXED
006190*    COUNT N=7.
006200 410-ACCUM-REGRESSION-SUMS.
006210     ADD STD-AVG(STD-IDX) TO REG-SUM-X.
006220     ADD STD-UG(STD-IDX) TO REG-SUM-Y.
006230     COMPUTE REG-SUM-XY = REG-SUM-XY +
006240          (STD-AVG(STD-IDX) * STD-UG(STD-IDX)).
006250     COMPUTE REG-SUM-XX = REG-SUM-XX +
006260          (STD-AVG(STD-IDX) * STD-AVG(STD-IDX)).
006270 410-EXIT.
006280     EXIT.
006290
006300*****************************************************************
006310* 500-BUILD-NAME-LIST - OPTIONAL OPERATOR SAMPLE-NAME FILE.  IF
006320* UT-S-SAMPNAM IS NOT PRESENT THE READ BELOW HITS AT END AT ONCE
006330* AND BCA-NAME-COUNT STAYS ZERO - 700-ASSIGN-NAMES TREATS A ZERO
006340* COUNT THE SAME AS ANY OTHER SHORT LIST AND FALLS BACK TO
006350* AUTO-GENERATED "SAMPLE N" NAMES.
006360*****************************************************************
006370 500-BUILD-NAME-LIST.
006380     MOVE "500-BUILD-NAME-LIST" TO PARA-NAME.
006390*    STOPS AT 40 ENTRIES EVEN IF THE FILE HAS MORE - 40 IS THE
006400*    MOST SAMPLES A PLATE CAN EVER PRODUCE (5 GROUPS OF 8 ROWS IN
006410*    DUPLICATE MODE, OR 3 GROUPS OF 8 ROWS IN TRIPLICATE).
006420     PERFORM 510-READ-ONE-NAME THRU 510-EXIT
006430         UNTIL NO-MORE-SAMPLE-NAMES OR BCA-NAME-COUNT = 40.
006440 500-EXIT.
006450     EXIT.
006460
006470*    READS ONE NAME OFF UT-S-SAMPNAM INTO THE NEXT FREE SLOT OF
006480*    BCA-NAME-LIST-TABLE.  THE TABLE IS CAPPED AT 40 ENTRIES, THE
006490*    SAME CAP AS BCA-SAMPLE-TABLE, SO IT CAN NEVER OVERFLOW.
006500*    IF UT-S-SAMPNAM WAS NOT ALLOCATED THIS RUN, THE VERY FIRST
006510*    READ HITS AT END AND THE SWITCH IS SET WITHOUT EVER
006520*    TOUCHING BCA-NAME-COUNT.
006530 510-READ-ONE-NAME.
006540     READ SAMPNAM INTO WS-NAME-REC
006550         AT END
006560         MOVE "N" TO MORE-NAMES-SW
006570         GO TO 510-EXIT
006580     END-READ.
006590     ADD +1 TO BCA-NAME-COUNT.
006600     MOVE WS-NAME-REC TO BCA-NAME-ENTRY(BCA-NAME-COUNT).
006610 510-EXIT.
006620     EXIT.
006630
006640*****************************************************************
006650* 600-CALC-SAMPLES - EVERY UNKNOWN-SAMPLE COLUMN GROUP, ROWS 1-8,
006660* COLUMN-GROUP-MAJOR THEN ROW-MINOR, MATCHING THE REPORT ORDER.
006670* NBR-SAMPLE-GROUPS/GROUP-START-COL/GROUP-STEP-COLS WERE SET BY
006680* 060-SET-REPLICATE-PARMS ABOVE AND DRIVE THE OUTER LOOP; THE
006690* INNER TWO LOOPS (610 THEN 620) WALK EVERY ROW OF EVERY GROUP.
006700*****************************************************************
006710 600-CALC-SAMPLES.
006720     MOVE "600-CALC-SAMPLES" TO PARA-NAME.
006730     PERFORM 610-CALC-SAMPLE-GROUP THRU 610-EXIT
006740         VARYING GROUP-SUB FROM 1 BY 1
006750             UNTIL GROUP-SUB > NBR-SAMPLE-GROUPS.
006760 600-EXIT.
006770     EXIT.
006780
006790*    LOCATES THIS GROUP'S FIRST PLATE COLUMN (GROUP-START-COL-
006800*    THIS), THEN WALKS ALL 8 ROWS OF THE GROUP.
006810 610-CALC-SAMPLE-GROUP.
006820*    GROUP 1 STARTS AT GROUP-START-COL; EACH SUBSEQUENT GROUP
006830*    STARTS GROUP-STEP-COLS FURTHER RIGHT ON THE PLATE.
006840     COMPUTE GROUP-START-COL-THIS =
006850          GROUP-START-COL + ((GROUP-SUB - 1) * GROUP-STEP-COLS).
006860*    ALL 8 ROWS OF THE GROUP, INCLUDING ROW 8 - UNLIKE THE
006870*    STANDARD CURVE, SAMPLE ROW 8 IS A REAL, USABLE WELL.
006880     PERFORM 620-CALC-SAMPLE-ROW THRU 620-EXIT
006890         VARYING ROW-SUB FROM 1 BY 1 UNTIL ROW-SUB > 8.
006900 610-EXIT.
006910     EXIT.
006920
006930*    AVERAGES ONE ROW'S REPLICATE WELLS WITHIN THE CURRENT GROUP
006940*    AND SUBTRACTS BACKGROUND TO GET A CANDIDATE SAMPLE AVERAGE.
006950 620-CALC-SAMPLE-ROW.
006960     MOVE ZERO TO WS-GROUP-SUM.
006970     PERFORM 630-SUM-SAMPLE-COL THRU 630-EXIT
006980         VARYING REPL-SUB FROM 1 BY 1 UNTIL REPL-SUB > REPL-COLS.
006990     COMPUTE WS-GROUP-AVG = WS-GROUP-SUM / REPL-COLS.
007000     COMPUTE WS-SAMPLE-AVG-CANDIDATE =
007010          WS-GROUP-AVG - WS-BACKGROUND.
007020*    SAMPLE INCLUSION GATE - ER 9906-041.  "NO SAMPLE IN WELL" IF
007030*    THE BACKGROUND-SUBTRACTED AVERAGE IS NOT STRICTLY POSITIVE.
007040     IF WS-SAMPLE-AVG-CANDIDATE > ZERO
007050         PERFORM 640-EMIT-SAMPLE THRU 640-EXIT.
007060 620-EXIT.
007070     EXIT.
007080
007090*    ACCUMULATES ONE REPLICATE WELL OF THE CURRENT SAMPLE ROW.
007100*    REPL-SUB COUNTS REPLICATES WITHIN THE GROUP (1 TO REPL-
007110*    COLS); COL-SUB IS DERIVED FROM IT FOR THE MATRIX LOOKUP.
007120*    REPL-SUB OF 1 ALWAYS MAPS BACK TO GROUP-START-COL-THIS, THE
007130*    FIRST PHYSICAL COLUMN OF THIS PARTICULAR SAMPLE GROUP.
007140 630-SUM-SAMPLE-COL.
007150     COMPUTE COL-SUB = GROUP-START-COL-THIS + REPL-SUB - 1.
007160     ADD RAW-ROW-WELL-VALUE(ROW-SUB COL-SUB) TO WS-GROUP-SUM.
007170 630-EXIT.
007180     EXIT.
007190
007200*    A QUALIFYING SAMPLE - ADD IT TO BCA-SAMPLE-TABLE, LOAD THE
007210*    BCACALC LINKAGE RECORD WITH THIS SAMPLE'S AVERAGE AND THE
007220*    FITTED-LINE CONSTANTS, CALL BCACALC FOR THE CONCENTRATION
007230*    AND LOAD-VOLUME ARITHMETIC, AND FILE THE RESULTS BACK INTO
007240*    THE TABLE.  A NON-ZERO RETURN CODE FROM BCACALC IS TREATED
007250*    AS FATAL - THERE IS NO RETRY, THE WHOLE RUN ABENDS.
007260 640-EMIT-SAMPLE.
007270*    FILE THE RAW AVERAGE INTO THE SAMPLE TABLE FIRST - IF
007280*    BCACALC SHOULD EVER ABEND, THE AVERAGE IS ALREADY ON RECORD.
007290     ADD +1 TO BCA-SAMPLE-COUNT.
007300     MOVE WS-SAMPLE-AVG-CANDIDATE TO SAMPLE-AVG(BCA-SAMPLE-COUNT).
007310*    LOAD THE LINKAGE RECORD - SAME FITTED-LINE CONSTANTS GO TO
007320*    EVERY SAMPLE ON THE PLATE, ONLY THE SAMPLE AVERAGE CHANGES.
007330     MOVE SAMPLE-AVG(BCA-SAMPLE-COUNT) TO SAMPLE-AVG-IN.
007340     MOVE CAL-SLOPE TO CAL-SLOPE-IN.
007350     MOVE CAL-INTERCEPT TO CAL-INTERCEPT-IN.
007360     MOVE TARGET-UG TO TARGET-UG-IN.
007370     MOVE ZERO TO CALC-CALL-RET-CODE.
007380     CALL "BCACALC" USING BCA-CALC-REC, CALC-CALL-RET-CODE.
007390*    BCACALC IS TRUSTED TO RETURN ZERO ON SUCCESS - ANYTHING ELSE
007400*    MEANS SOMETHING IN THE LINKAGE RECORD WAS OUT OF RANGE AND
007410*    THE CONCENTRATION/LOAD-VOLUME ARE NOT TO BE TRUSTED.
007420     IF CALC-CALL-RET-CODE NOT = ZERO
007430         MOVE "NON-ZERO RETURN CODE FROM BCACALC" TO ABEND-REASON
007440         GO TO 1000-ABEND-RTN.
007450     MOVE SAMPLE-CONC-OUT TO SAMPLE-CONC(BCA-SAMPLE-COUNT).
007460     MOVE SAMPLE-LOADVOL-OUT TO SAMPLE-LOADVOL(BCA-SAMPLE-COUNT).
007470 640-EXIT.
007480     EXIT.
007490
007500*****************************************************************
007510* 700-ASSIGN-NAMES - ALL-OR-NOTHING.  THE NAME LIST IS USED ONLY
007520* IF IT COVERS EVERY SAMPLE EMITTED BY 600-CALC-SAMPLES ABOVE -
007530* A SHORT LIST IS TREATED AS NO LIST AT ALL RATHER THAN NAMING
007540* THE FIRST FEW SAMPLES AND AUTO-NAMING THE REST, WHICH WOULD BE
007550* CONFUSING ON THE PRINTED REPORT.
007560*****************************************************************
007570 700-ASSIGN-NAMES.
007580     MOVE "700-ASSIGN-NAMES" TO PARA-NAME.
007590     MOVE "N" TO NAME-LIST-VALID-SW.
007600*    "NOT <" RATHER THAN ">=" - THIS SHOP WRITES RELATION TESTS
007610*    ON SWITCHES AND COUNTS AS NEGATED CONDITIONS, NOT ALGEBRAIC
007620*    COMPARISONS, SO THE TEST READS "NAME COUNT IS NOT SHORT OF
007630*    SAMPLE COUNT" RATHER THAN "NAME COUNT IS AT LEAST SAMPLE
007640*    COUNT" - BOTH MEAN THE SAME THING.
007650     IF BCA-NAME-COUNT NOT < BCA-SAMPLE-COUNT
007660         MOVE "Y" TO NAME-LIST-VALID-SW.
007670     PERFORM 710-ASSIGN-ONE-NAME THRU 710-EXIT
007680         VARYING SAMP-IDX FROM 1 BY 1
007690             UNTIL SAMP-IDX > BCA-SAMPLE-COUNT.
007700 700-EXIT.
007710     EXIT.
007720
007730*    IF THE NAME LIST QUALIFIED ABOVE, COPY THE OPERATOR'S NAME
007740*    FOR THIS SAMPLE STRAIGHT ACROSS.  OTHERWISE BUILD "SAMPLE N"
007750*    FROM THE SAMPLE'S OWN POSITION - WS-AUTO-NAME-NUM-ED IS
007760*    ZERO-SUPPRESSED SO "SAMPLE 3" PRINTS, NOT "SAMPLE 03".
007770 710-ASSIGN-ONE-NAME.
007780     SET WS-AUTO-NAME-NUM TO SAMP-IDX.
007790     IF NAME-LIST-IS-VALID
007800         SET NAME-IDX TO SAMP-IDX
007810         MOVE BCA-NAME-ENTRY(NAME-IDX) TO SAMPLE-NAME(SAMP-IDX)
007820     ELSE
007830         MOVE WS-AUTO-NAME-NUM TO WS-AUTO-NAME-NUM-ED
007840         STRING "SAMPLE " DELIMITED BY SIZE
007850                WS-AUTO-NAME-NUM-ED DELIMITED BY SIZE
007860                INTO SAMPLE-NAME(SAMP-IDX)
007870         END-STRING.
007880 710-EXIT.
007890     EXIT.
007900
007910*****************************************************************
007920* 800-WRITE-REPORT - TWO HEADER LINES AND ONE LINE PER SAMPLE,
007930* IN THE ORDER CALCULATED BY 600-CALC-SAMPLES.
007940*****************************************************************
007950 800-WRITE-REPORT.
007960     MOVE "800-WRITE-REPORT" TO PARA-NAME.
007970*    HDR-MM/HDR-DD/HDR-YY ARE MOVED HERE RATHER THAN AT RUN-DATE
007980*    ACCEPT TIME BECAUSE WS-REPORT-HDR-1 DID NOT EXIST YET WHEN
007990*    000-HOUSEKEEPING RAN - THE REPORT FILE WAS NOT EVEN OPEN.
008000     MOVE WS-DATE-MM TO HDR-MM.
008010     MOVE WS-DATE-DD TO HDR-DD.
008020     MOVE WS-DATE-YY TO HDR-YY.
008030     WRITE BCARPT-REC FROM WS-REPORT-HDR-1.
008040     WRITE BCARPT-REC FROM WS-BLANK-LINE.
008050     MOVE TARGET-UG TO HDR-TARGET-UG.
008060     WRITE BCARPT-REC FROM WS-REPORT-HDR-3.
008070     WRITE BCARPT-REC FROM WS-BLANK-LINE.
008080*    ONE LINE PER SAMPLE, IN THE SAME ORDER 600-CALC-SAMPLES
008090*    BUILT THE TABLE - COLUMN-GROUP MAJOR, ROW MINOR.
008100     PERFORM 810-WRITE-SAMPLE-LINE THRU 810-EXIT
008110         VARYING SAMP-IDX FROM 1 BY 1
008120             UNTIL SAMP-IDX > BCA-SAMPLE-COUNT.
008130 800-EXIT.
008140     EXIT.
008150
008160*    ONE DETAIL LINE - ROUNDED, NOT TRUNCATED, TO 2 DECIMALS (A
008170*    PLAIN MOVE INTO AN EDITED FIELD TRUNCATES, WHICH WOULD
008180*    UNDER-REPORT THE LOAD VOLUME BY UP TO A HUNDREDTH OF A UL).
008190*    SAMPLE-NAME/SAMPLE-LOADVOL ARE PULLED FROM BCA-SAMPLE-TABLE
008200*    BY SAMP-IDX, THE SAME SUBSCRIPT 640-EMIT-SAMPLE FILED THEM
008210*    UNDER WHEN THE SAMPLE WAS ORIGINALLY CALCULATED.
008220 810-WRITE-SAMPLE-LINE.
008230     MOVE SAMPLE-NAME(SAMP-IDX) TO LINE-NAME.
008240     COMPUTE LINE-LOADVOL ROUNDED = SAMPLE-LOADVOL(SAMP-IDX).
008250     WRITE BCARPT-REC FROM WS-SAMPLE-LINE.
008260 810-EXIT.
008270     EXIT.
008280
008290*****************************************************************
008300* 900-READ-PLATE-ROW - ONE PHYSICAL READ OF UT-S-BCAPLAT, USED
008310* BOTH TO SKIP THE LABEL ROW AND TO LOAD THE 8 DATA ROWS.  EVERY
008320* OTHER PARAGRAPH IN THIS PROGRAM THAT TOUCHES THE PLATE FILE
008330* GOES THROUGH HERE - THERE IS NO OTHER READ STATEMENT AGAINST
008340* UT-S-BCAPLAT ANYWHERE IN THE PROGRAM.
008350*****************************************************************
008360 900-READ-PLATE-ROW.
008370*    AT-END SETS THE SWITCH AND EXITS IMMEDIATELY - THE CALLER
008380*    (000-HOUSEKEEPING OR 910-LOAD-PLATE-ROW) IS THE ONE THAT
008390*    DECIDES WHETHER AN EMPTY OR SHORT FILE IS FATAL.
008400     READ BCAPLAT INTO RAW-PLATE-ROW
008410         AT END
008420         MOVE "N" TO MORE-PLATE-ROWS-SW
008430         GO TO 900-EXIT
008440     END-READ.
008450     ADD +1 TO RECORDS-READ.
008460 900-EXIT.
008470     EXIT.
008480
008490*****************************************************************
008500* 999-CLEANUP / 1000-ABEND-RTN - NORMAL AND ABNORMAL JOB END.
008510*****************************************************************
008520 999-CLEANUP.
008530     MOVE "999-CLEANUP" TO PARA-NAME.
008540     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
008550     DISPLAY "** PLATE ROWS READ          **" RECORDS-READ.
008560     DISPLAY "** SAMPLES EMITTED          **" BCA-SAMPLE-COUNT.
008570*    ECHO THE REPORT HEADER LINE TO THE JOB LOG - ER 9702 (SEE
008580*    MAINTENANCE LOG) - VIA THE FLAT REDEFINES ABOVE.
008590     DISPLAY "** REPORT HEADER            **" HDR-ALT-IMAGE.
008600     DISPLAY "******** NORMAL END OF JOB BCAPROC ********".
008610 999-EXIT.
008620     EXIT.
008630
008640*    CLOSES EVERY FILE THIS JOB OPENED - SHARED BY THE NORMAL AND
008650*    ABEND PATHS SO A FORCED ABEND STILL LEAVES THE DATA SETS IN
008660*    A CLEAN, DE-ALLOCATABLE STATE FOR THE NEXT STEP IN THE JOB.
008670*    ADDED TO THE ABEND PATH BY REQUEST 0001-077 - SEE THE
008680*    MAINTENANCE LOG.
008690 850-CLOSE-FILES.
008700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
008710     CLOSE BCAPLAT, SAMPNAM, BCARPT, SYSOUT.
008720 850-EXIT.
008730     EXIT.
008740
008750*    FORCED ABEND - WRITES THE TRACE RECORD (PARA-NAME/ABEND-
008760*    REASON ARE ALREADY SET BY WHOEVER GO TO'D IN HERE), CLOSES
008770*    FILES, THEN DIVIDES BY ZERO TO GET A SYSTEM COMPLETION CODE
008780*    INTO THE JOB LOG FOR OPERATIONS TO SEE.
008790 1000-ABEND-RTN.
008800     MOVE "1000-ABEND-RTN" TO PARA-NAME.
008810     WRITE SYSOUT-REC FROM ABEND-REC.
008820     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
008830     DISPLAY "*** ABNORMAL END OF JOB - BCAPROC ***".
008840     DIVIDE ZERO-VAL INTO ONE-VAL.

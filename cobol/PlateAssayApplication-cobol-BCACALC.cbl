000100 IDENTIFICATION DIVISION.
000110*****************************************************************
000120 PROGRAM-ID.  BCACALC.
000130 AUTHOR. R T WALSH.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 08/14/95.
000160 DATE-COMPILED. 08/14/95.
000170 SECURITY. NON-CONFIDENTIAL.
000180
000190*****************************************************************
000200*REMARKS.
000210*
000220*          THIS SUBPROGRAM TURNS ONE BACKGROUND-SUBTRACTED
000230*          SAMPLE ABSORBANCE AVERAGE INTO A PROTEIN CONCENTRATION
000240*          AND A LOAD VOLUME, GIVEN THE CALIBRATION FITTED BY
000250*          BCAPROC FOR THE CURRENT PLATE.  ISOLATED FROM BCAPROC
000260*          SO THE ASSAY-CONSTANT (2.5 UL/WELL) LIVES IN EXACTLY
000270*          ONE PLACE - THE SAME REASON CLCLBCST WAS SPLIT OUT OF
000280*          ITS OWN CALLING PROGRAM, NOT A NEW HABIT INVENTED FOR
000290*          THIS SUITE.
000300*
000310*****************************************************************
000320*-----------------------------------------------------------------
000330* PROCESSING NOTES
000340*
000350*   1. THIS IS A CALLED SUBPROGRAM, NOT A BATCH STEP IN ITS OWN
000360*      RIGHT - IT OPENS NO FILES AND READS NO SYSIN.  BCAPROC
000370*      CALLs IT ONCE PER SAMPLE, PASSING ONE SAMPLE'S WORTH OF
000380*      DATA IN BCA-CALC-REC AND GETTING BACK A CONCENTRATION AND
000390*      A LOAD VOLUME.  SEE BCAPROC'S 640-EMIT-SAMPLE FOR THE
000400*      CALL SITE AND HOW THE RETURN-CD IS CHECKED.
000410*   2. THE FORMULA IN 100-CALC-CONCENTRATION IS THE INVERSE OF
000420*      THE LEAST-SQUARES LINE BCAPROC FITS IN ITS OWN
000430*      400-CALC-CALIBRATION - GIVEN Y (THE SAMPLE'S ABSORBANCE),
000440*      SOLVE FOR THE X (UG OF PROTEIN) THAT THE FITTED LINE WOULD
000450*      HAVE PRODUCED AT THAT Y, THEN DIVIDE BY THE PER-WELL ASSAY
000460*      VOLUME TO GET A CONCENTRATION.
000470*   3. 200-CALC-LOAD-VOLUME CANNOT SIMPLY DIVIDE TARGET-UG BY THE
000480*      CONCENTRATION WHEN THE CONCENTRATION IS ZERO - SEE THE
000490*      06/30/99 MAINTENANCE ENTRY BELOW AND THE GUARD LOGIC IN
000500*      THAT PARAGRAPH.
000510*-----------------------------------------------------------------
000520* MAINTENANCE LOG
000530*  08/14/95  RTW  INITIAL RELEASE
000540*  04/22/96  RTW  CORRECTED LOAD-VOLUME DIVIDE - WAS DIVIDING
000550*                 TARGET-UG BY THE RAW AVERAGE INSTEAD OF THE
000560*                 FITTED CONCENTRATION
000570*  02/11/99  PDK  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
000580*                 NO CHANGES REQUIRED
000590*  06/30/99  PDK  ADDED ZERO-CONCENTRATION GUARD BELOW - A
000600*                 SAMPLE AVERAGE EQUAL TO THE X-INTERCEPT WAS
000610*                 DRIVING SAMPLE-LOADVOL TO AN 0C7 ABEND
000620*  01/18/00  PDK  Y2K REMEDIATION SIGN-OFF - CONFIRMED WITH QA
000630*                 THAT THE 02/11/99 REVIEW STANDS; NO DATE-
000640*                 SENSITIVE LOGIC ANYWHERE IN THIS SUBPROGRAM
000650*  09/12/01  PDK  REQUEST 0109-018 - WIDENED TARGET-UG-IN FROM A
000660*                 2-DIGIT TO A 3-DIGIT FIELD TO MATCH THE SAME
000670*                 WIDENING MADE IN BCAPROC'S SYSIN PARAMETER CARD
000680*                 (A HIGH-TARGET PROTOCOL WAS TRUNCATING SILENTLY)
000690*  11/08/02  PDK  REQUEST 0211-035 - REVIEWED FOR THE COMPANION
000700*                 DATA-SET-COUNT CHANGE MADE IN BCAPROC/CTGPROC
000710*                 THIS SAME TICKET ROUND; NO CHANGE NEEDED HERE,
000720*                 THIS SUBPROGRAM COUNTS NOTHING OF ITS OWN
000730*-----------------------------------------------------------------
000740 ENVIRONMENT DIVISION.
000750 CONFIGURATION SECTION.
000760 SOURCE-COMPUTER. IBM-390.
000770 OBJECT-COMPUTER. IBM-390.
000780 INPUT-OUTPUT SECTION.
000790
000800 DATA DIVISION.
000810 FILE SECTION.
000820
000830 WORKING-STORAGE SECTION.
000840* FIXED ASSAY CONSTANT AND THE ZERO-CONCENTRATION GUARD SWITCH -
000850* NEITHER IS PASSED IN FROM THE CALLER, BOTH ARE PRIVATE TO THIS
000860* SUBPROGRAM'S OWN ARITHMETIC.  KEPT AS A ONE-GROUP PAIR RATHER
000870* THAN TWO BARE 77S, THE SAME WAY THE SHOP CARRIES A SMALL
000880* RELATED PAIR OF SCRATCH FIELDS ELSEWHERE (SEE CLCLBCST'S
000890* MISC-FIELDS GROUP, WHICH THIS COPIES).
000900 01  MISC-FIELDS.
000910*    THE 2.5 UL/WELL ASSAY VOLUME - A FIXED PROPERTY OF THE BCA
000920*    KIT'S WELL GEOMETRY, NOT AN OPERATOR-SUPPLIED PARAMETER.
000930     05  WS-ASSAY-LOAD-UL            PIC S9(1)V9(1) COMP-3
000940                                      VALUE 2.5.
000950*    SET WHEN THE FITTED CONCENTRATION COMES BACK EXACTLY ZERO -
000960*    SEE THE 06/30/99 MAINTENANCE ENTRY ABOVE.
000970     05  WS-ZERO-CONC-SW             PIC X(01) VALUE "N".
000980         88  ZERO-CONCENTRATION  VALUE "Y".
000990
001000* ONE SAMPLE'S WORTH OF DATA, PASSED BY BCAPROC ON EVERY CALL AND
001010* RETURNED WITH SAMPLE-CONC-OUT/SAMPLE-LOADVOL-OUT FILLED IN.
001020* MIRRORS THE LINKAGE RECORD CLCLBCST USES FOR ITS OWN CALLER -
001030* ONE GROUP IN, THE SAME GROUP BACK OUT, NO SEPARATE RETURN AREA.
001040 LINKAGE SECTION.
001050 01  BCA-CALC-REC.
001060*    BACKGROUND-SUBTRACTED ABSORBANCE AVERAGE FOR THIS SAMPLE.
001070     05  SAMPLE-AVG-IN               PIC S9(4)V9(6) COMP-3.
001080*    SLOPE AND INTERCEPT OF THIS PLATE'S FITTED STANDARD CURVE,
001090*    CARRIED AT 8 DECIMALS TO MATCH BCAPROC'S OWN REGRESSION SUMS.
001100     05  CAL-SLOPE-IN                PIC S9(4)V9(8) COMP-3.
001110     05  CAL-INTERCEPT-IN            PIC S9(4)V9(8) COMP-3.
001120*    TARGET UG OF PROTEIN PER LOAD - SYSIN JOB PARAMETER, ECHOED
001130*    THROUGH FROM BCAPROC UNCHANGED.  WIDENED TO 3 DIGITS BY THE
001140*    09/12/01 FIX ABOVE.
001150     05  TARGET-UG-IN                PIC 9(03).
001160*    COMPUTED OUTPUTS - FILLED IN BY THIS SUBPROGRAM, READ BACK
001170*    BY BCAPROC'S 640-EMIT-SAMPLE AFTER THE CALL RETURNS.
001180     05  SAMPLE-CONC-OUT             PIC S9(4)V9(6) COMP-3.
001190     05  SAMPLE-LOADVOL-OUT          PIC S9(4)V9(6) COMP-3.
001200
001210* STANDARD CALLED-SUBPROGRAM RETURN CODE - ZERO IS THE ONLY VALUE
001220* THIS SUBPROGRAM EVER SETS, THERE IS NO ERROR PATH THAT DOES NOT
001230* ALREADY END IN AN ABEND (SEE THE ZERO-CONCENTRATION GUARD
001240* BELOW, WHICH SUBSTITUTES A ZERO LOAD VOLUME RATHER THAN
001250* SIGNALLING FAILURE BACK TO THE CALLER).
001260 01  RETURN-CD                       PIC S9(4) COMP.
001270
001280*****************************************************************
001290* MAINLINE - ONE CALL, ONE SAMPLE.  NO LOOPING, NO FILE I/O - ALL
001300* OF THAT LIVES IN BCAPROC, WHICH CALLS THIS SUBPROGRAM ONCE PER
001310* SAMPLE ON THE PLATE.
001320*****************************************************************
001330 PROCEDURE DIVISION USING BCA-CALC-REC, RETURN-CD.
001340     PERFORM 100-CALC-CONCENTRATION.
001350     PERFORM 200-CALC-LOAD-VOLUME.
001360
001370     MOVE ZERO TO RETURN-CD.
001380     GOBACK.
001390
001400*****************************************************************
001410* 100-CALC-CONCENTRATION - INVERT THE FITTED STANDARD CURVE TO
001420* TURN THIS SAMPLE'S ABSORBANCE INTO A PROTEIN CONCENTRATION.
001430*****************************************************************
001440 100-CALC-CONCENTRATION.
001450*    CONCENTRATION = (SAMPLE-AVG * SLOPE + INTERCEPT) / 2.5
001460*    THE 2.5 UL/WELL DIVISOR IS A FIXED ASSAY CONSTANT, NOT
001470*    OPERATOR-SUPPLIED - DO NOT MOVE THIS TO A PARAMETER FILE.
001480     COMPUTE SAMPLE-CONC-OUT =
001490          ( SAMPLE-AVG-IN * CAL-SLOPE-IN + CAL-INTERCEPT-IN )
001500             / WS-ASSAY-LOAD-UL.
001510
001520*****************************************************************
001530* 200-CALC-LOAD-VOLUME - HOW MANY MICROLITERS OF THIS SAMPLE TO
001540* LOAD TO HIT THE TARGET UG OF PROTEIN.
001550*****************************************************************
001560 200-CALC-LOAD-VOLUME.
001570*    GUARD ADDED FOR THE 0C7 ABEND DESCRIBED IN THE 06/30/99
001580*    MAINTENANCE ENTRY - A SAMPLE WHOSE FITTED CONCENTRATION
001590*    LANDS EXACTLY ON THE CURVE'S X-INTERCEPT (CONCENTRATION
001600*    ZERO) MUST NOT BE DIVIDED INTO, IT MUST BE REPORTED AS A
001610*    ZERO LOAD VOLUME INSTEAD.
001620     MOVE "N" TO WS-ZERO-CONC-SW.
001630     IF SAMPLE-CONC-OUT = ZERO
001640         MOVE "Y" TO WS-ZERO-CONC-SW.
001650
001660     IF ZERO-CONCENTRATION
001670         MOVE ZERO TO SAMPLE-LOADVOL-OUT
001680     ELSE
001690         COMPUTE SAMPLE-LOADVOL-OUT =
001700              TARGET-UG-IN / SAMPLE-CONC-OUT.

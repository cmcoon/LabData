000100 IDENTIFICATION DIVISION.
000110*****************************************************************
000120 PROGRAM-ID.  CTGPROC.
000130 AUTHOR. R T WALSH.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 09/03/96.
000160 DATE-COMPILED. 09/03/96.
000170 SECURITY. NON-CONFIDENTIAL.
000180
000190*****************************************************************
000200*REMARKS.
000210*
000220*          READS A RUN OF STACKED CTG VIABILITY-ASSAY PLATE
000230*          BLOCKS OFF THE BENCH READER, SPLITS EACH 8-ROW BLOCK
000240*          INTO A "TOP" AND A "BOTTOM" 4-ROW DATA SET, AND
000250*          NORMALIZES EVERY WELL IN EACH DATA SET TO PERCENT OF
000260*          THAT DATA SET'S OWN CONTROL-WELL AVERAGE.  THE RUN
000270*          ENDS WHEN THE NEXT BLOCK'S FIRST ROW IS BLANK OR
000280*          MISSING - THERE IS NO RECORD COUNT ON THE FILE.
000290*
000300*          UNLIKE BCAPROC, THIS PROGRAM DOES NOT KNOW IN ADVANCE
000310*          HOW MANY BLOCKS ARE ON THE FILE - THE BENCH TECH JUST
000320*          KEEPS APPENDING BLOCKS TO UT-S-CTGPLAT UNTIL THE PLATE
000330*          RUN IS FINISHED.  SEE 950-PROBE-NEXT-BLOCK FOR HOW
000340*          END-OF-RUN IS DETECTED.
000350*
000360*****************************************************************
000370*-----------------------------------------------------------------
000380* PROCESSING NOTES - READ THIS BEFORE YOU TOUCH THE BLOCK LOGIC
000390*
000400*   1. THE FILE IS A LABEL ROW FOLLOWED BY ANY NUMBER OF 8-ROW
000410*      PLATE BLOCKS, EACH BLOCK FOLLOWED BY 2 BLANK SEPARATOR
000420*      ROWS.  THE LABEL ROW IS CONSUMED AND DISCARDED IN
000430*      000-HOUSEKEEPING - CTGPROC HAS NO USE FOR COLUMN LABELS
000440*      OFF THE READER, IT BUILDS ITS OWN FROM CTGWORK.
000450*   2. EACH 8-ROW BLOCK IS SPLIT INTO TWO INDEPENDENT 4-ROW DATA
000460*      SETS - ROWS 1-4 ("TOP") AND ROWS 5-8 ("BOTTOM") - BECAUSE
000470*      THE BENCH PLATES TWO SEPARATE TREATMENT SERIES PER
000480*      PHYSICAL PLATE, ONE IN EACH HALF.  300-BUILD-DATA-SET RUNS
000490*      ONCE FOR EACH HALF.
000500*   3. EVERY DATA SET IS NORMALIZED AGAINST ITS OWN CONTROL-WELL
000510*      AVERAGE, NOT A PLATE-WIDE AVERAGE - THE TOP AND BOTTOM
000520*      HALVES OF THE SAME PHYSICAL BLOCK CAN (AND DO) HAVE
000530*      DIFFERENT CONTROL AVERAGES.  CONTROL-COL (COPYBOOK
000540*      CTGWORK) NAMES WHICH 4 OF THE 12 COLUMNS ARE CONTROL WELLS
000550*      FOR EVERY DATA SET, TOP OR BOTTOM.
000560*   4. THE "PROBE READ" PATTERN - A SINGLE READ-AHEAD RECORD IS
000570*      ALWAYS SITTING IN WORKING STORAGE, ONE ROW AHEAD OF
000580*      WHATEVER 100-MAINLINE IS CURRENTLY PROCESSING.  THIS IS
000590*      HOW THE PROGRAM KNOWS WHETHER ANOTHER BLOCK FOLLOWS
000600*      WITHOUT AN EXPLICIT RECORD COUNT ON THE FILE.  THE PROBE
000610*      READ TAKEN AFTER ONE BLOCK'S SEPARATOR ROWS DOUBLES AS ROW
000620*      1 OF THE NEXT BLOCK - SEE 910-LOAD-BLOCK-ROW'S "ROW-SUB >
000630*      1" TEST, WHICH SKIPS THE READ FOR ROW 1 BECAUSE THE PROBE
000640*      ALREADY HOLDS IT.
000650*-----------------------------------------------------------------
000660* MAINTENANCE LOG
000670*  09/03/96  RTW  INITIAL RELEASE
000680*  05/14/97  RTW  CORRECTED CONTROL-WELL LIST - COLUMNS 11-12 WERE
000690*                 BEING TREATED AS TREATED WELLS, INFLATING THE
000700*                 CONTROL AVERAGE ON EVERY PLATE RUN SINCE RELEASE
000710*  02/11/99  PDK  Y2K REVIEW - RUN-DATE BANNER BELOW USES A
000720*                 2-DIGIT YEAR BUT IS CONSOLE-ONLY, NOT WRITTEN TO
000730*                 THE REPORT FILE - NO CHANGE REQUIRED
000740*  06/30/99  PDK  REQUEST 9906-042 - END-OF-DATA WAS ONLY CHECKING
000750*                 AT END, NOT THE BLANK-ROW SENTINEL, SO A SHORT
000760*                 LAST BLOCK ON THE SHEET ABENDED INSTEAD OF
000770*                 ENDING THE RUN CLEANLY (SEE 950-PROBE-NEXT-BLOCK)
000780*  03/21/00  PDK  REQUEST 0003-051 - ADDED A TRACE SWITCH, READ
000790*                 FROM SYSIN LIKE THE JOB PARAMETERS IN BCAPROC,
000800*                 SO A BAD RUN CAN BE RE-RUN WITH A CONSOLE TRACE
000810*                 OF EVERY DATA SET WITHOUT RECOMPILING THE
000820*                 PROGRAM - SEE 000-HOUSEKEEPING AND
000830*                 300-BUILD-DATA-SET
000840*  11/08/02  PDK  REQUEST 0211-034 - ADDED THE DATA-SET COUNT
000850*                 DISPLAY LINE TO 999-CLEANUP, SAME AS THE
000860*                 COMPANION CHANGE IN BCAPROC - SEE THAT PROGRAM'S
000870*                 MAINTENANCE LOG
000880*-----------------------------------------------------------------
000890 ENVIRONMENT DIVISION.
000900 CONFIGURATION SECTION.
000910 SOURCE-COMPUTER. IBM-390.
000920 OBJECT-COMPUTER. IBM-390.
000930* PAGE-CONTROL MNEMONIC ONLY.  THE CONSOLE TRACE SWITCH BELOW
000940* (TRACE-SW) IS A PLAIN JOB-PARAMETER SWITCH READ FROM SYSIN AND
000950* TESTED WITH AN 88-LEVEL, THE SAME WAY EVERY OTHER SWITCH IN
000960* THIS PROGRAM IS TESTED - NOT A UPSI DEVICE SWITCH.
000970 SPECIAL-NAMES.
000980     C01 IS TOP-OF-PAGE.
000990
001000 INPUT-OUTPUT SECTION.
001010 FILE-CONTROL.
001020*    THE STACKED-BLOCK PLATE-READER INPUT FILE.
001030     SELECT SYSOUT ASSIGN TO UT-S-SYSOUT
001040         ORGANIZATION IS SEQUENTIAL.
001050     SELECT CTGPLAT ASSIGN TO UT-S-CTGPLAT
001060         ACCESS MODE IS SEQUENTIAL
001070         FILE STATUS IS PFCODE.
001080*    THE NORMALIZED-PERCENT REPORT.
001090     SELECT CTGRPT ASSIGN TO UT-S-CTGRPT
001100         ACCESS MODE IS SEQUENTIAL
001110         FILE STATUS IS OFCODE.
001120
001130 DATA DIVISION.
001140 FILE SECTION.
001150
001160* ABEND TRACE OUTPUT ONLY - SEE ABENDREC COPYBOOK AND
001170* 1000-ABEND-RTN BELOW.
001180 FD  SYSOUT
001190     RECORDING MODE IS F
001200     LABEL RECORDS ARE STANDARD
001210     RECORD CONTAINS 130 CHARACTERS
001220     BLOCK CONTAINS 0 RECORDS
001230     DATA RECORD IS SYSOUT-REC.
001240 01  SYSOUT-REC                      PIC X(130).
001250
001260* ONE PHYSICAL ROW OFF THE PLATE READER.  STACKED PLATE BLOCKS OF
001270* 8 DATA ROWS, EACH FOLLOWED BY 2 BLANK SEPARATOR ROWS, REPEAT
001280* UNTIL THE BENCH TECH STOPS APPENDING TO THE FILE.
001290 FD  CTGPLAT
001300     RECORDING MODE IS F
001310     LABEL RECORDS ARE STANDARD
001320     RECORD CONTAINS 120 CHARACTERS
001330     BLOCK CONTAINS 0 RECORDS
001340     DATA RECORD IS CTGPLAT-REC.
001350 01  CTGPLAT-REC                     PIC X(120).
001360
001370* ONE LABEL-HEADER LINE PLUS 4 NORMALIZED DATA LINES PER DATA
001380* SET, WRITTEN BY 700-WRITE-REPORT.
001390 FD  CTGRPT
001400     RECORDING MODE IS F
001410     LABEL RECORDS ARE STANDARD
001420     RECORD CONTAINS 140 CHARACTERS
001430     BLOCK CONTAINS 0 RECORDS
001440     DATA RECORD IS CTGRPT-REC.
001450 01  CTGRPT-REC                      PIC X(140).
001460
001470 WORKING-STORAGE SECTION.
001480* FILE-STATUS RETURN CODES FOR THE TWO SEQUENTIAL DATA SETS THIS
001490* JOB TOUCHES.  ONLY THE AT-END VALUE "10" IS EVER TESTED - A
001500* TRUE I/O ERROR FALLS THROUGH TO WHATEVER THE NEXT READ DOES,
001510* THE SAME AS EVERY OTHER BATCH JOB IN THIS SHOP.
001520 01  FILE-STATUS-CODES.
001530     05  PFCODE                      PIC X(02).
001540         88  NO-MORE-PLATE-ROWS-FS   VALUE "10".
001550     05  OFCODE                      PIC X(02).
001560         88  CODE-WRITE-OK           VALUE "00".
001570
001580* RAWPLATE  - SHARED PLATE-READER ROW/MATRIX LAYOUT (ALSO COPIED
001590*             INTO BCAPROC - KEEP THE TWO IN STEP).  CARRIES THE
001600*             12-WELL INCOMING ROW BUFFER, THE 8-ROW BY 12-COLUMN
001610*             PERMANENT MATRIX, AND THE BLANK-SEPARATOR-ROW TEXT
001620*             VIEW 950-PROBE-NEXT-BLOCK TESTS AGAINST SPACES.
001630* CTGWORK   - CONTROL-COLUMN TABLE (CONTROL-COL, 4 ENTRIES),
001640*             COLUMN-LABEL TABLE (COLUMN-LABEL, 12 ENTRIES), AND
001650*             THE NORMALIZED DATA-SET TABLE (DATASET-CONTROL-AVG
001660*             AND DATASET-WELL-VALUE, UP TO 40 DATA SETS).
001670* ABENDREC  - SHOP-STANDARD ABEND TRACE RECORD AND FORCED-ABEND
001680*             CONSTANTS - SEE 1000-ABEND-RTN.
001690     COPY RAWPLATE.
001700     COPY CTGWORK.
001710     COPY ABENDREC.
001720
001730* RUN DATE, ACCEPTED ONCE IN 000-HOUSEKEEPING AND DISPLAYED FOR
001740* THE JOB LOG.  NOTHING IN THIS PROGRAM EVER BREAKS THE DATE
001750* DOWN INTO YY/MM/DD - THE RUN-DATE BANNER IS CONSOLE-ONLY AND
001760* NEVER APPEARS ON THE PRINTED REPORT (SEE THE Y2K REVIEW ENTRY
001770* IN THE MAINTENANCE LOG ABOVE), SO IT STAYS A SINGLE 6-DIGIT
001780* SCALAR WITH NO BREAKOUT FIELDS.
001790 77  WS-DATE                         PIC 9(06).
001800
001810* CONSOLE TRACE SWITCH - REQUEST 0003-051.  A SYSIN CARD OF "Y"
001820* TURNS ON THE PER-DATA-SET DISPLAY IN 300-BUILD-DATA-SET; ANY
001830* OTHER VALUE (INCLUDING A BLANK CARD) LEAVES TRACING OFF, WHICH
001840* IS THE NORMAL PRODUCTION SETTING.
001850 77  TRACE-SW                        PIC X(01) VALUE "N".
001860     88  TRACE-IS-ON                 VALUE "Y".
001870
001880* TWO STANDALONE SWITCHES.  MORE-PLATE-ROWS-SW IS TESTED EVERY
001890* TIME 900-READ-PLATE-ROW RUNS; BLOCK-SENTINEL-SW IS TESTED ONLY
001900* BY THE 100-MAINLINE PERFORM UNTIL ABOVE.  NEITHER HAS ANYTHING
001910* TO DO WITH THE OTHER, SO EACH IS ITS OWN 77-LEVEL ENTRY RATHER
001920* THAN A CATCH-ALL SWITCH GROUP.
001930 77  MORE-PLATE-ROWS-SW               PIC X(01) VALUE "Y".
001940     88  NO-MORE-PLATE-DATA           VALUE "N".
001950 77  BLOCK-SENTINEL-SW                PIC X(01) VALUE "N".
001960     88  BLOCK-SENTINEL-FOUND         VALUE "Y".
001970
001980* SUBSCRIPTS, LOOP CONTROLS AND RUN COUNTERS.  GROUPED TOGETHER
001990* THE WAY THIS SHOP HAS ALWAYS GROUPED ITS COUNTER BLOCKS, EVEN
002000* THOUGH MOST OF THE FIELDS BELOW ARE INDEPENDENT OF ONE ANOTHER.
002010* ALL COMP - NONE OF THESE EVER APPEAR ON A REPORT OR A DISPLAY
002020* LINE, SO THERE IS NO REASON TO CARRY THEM ZONED.
002030 01  COUNTERS-IDXS-AND-ACCUMULATORS.
002040*    PLATE-MATRIX SUBSCRIPTS - ROW 1-8, COLUMN 1-12.
002050     05  ROW-SUB                     PIC 9(02) COMP.
002060     05  COL-SUB                     PIC 9(02) COMP.
002070*    CONTROL-WELL LIST SUBSCRIPT (1-4) AND THE FLATTENED WELL
002080*    NUMBER (1-48) THE DATA-SET TABLE IS KEYED BY.
002090     05  CTL-SUB                     PIC 9(02) COMP.
002100     05  WELL-SUB                    PIC 9(02) COMP.
002110*    WS-DSET-ROW-OFFSET WALKS 0-3 WITHIN THE CURRENT DATA SET;
002120*    WS-DSET-START-ROW IS 1 FOR THE TOP HALF, 5 FOR THE BOTTOM -
002130*    SEE 100-MAINLINE.
002140     05  WS-DSET-ROW-OFFSET          PIC 9(02) COMP.
002150     05  WS-DSET-START-ROW           PIC 9(02) COMP.
002160*    RUN TOTAL, DISPLAYED AT JOB END BY 999-CLEANUP.
002170     05  RECORDS-READ                PIC S9(9) COMP VALUE ZERO.
002180
002190* SCRATCH ACCUMULATOR FOR THE CONTROL-WELL SUM, REUSED FOR EVERY
002200* DATA SET ON THE RUN - RESET TO ZERO AT THE TOP OF EACH CALL TO
002210* 310-CALC-CONTROL-AVG.  KEPT AS A ONE-FIELD GROUP RATHER THAN A
002220* BARE 77, THE SAME WAY THE SHOP CARRIES A LONE SCRATCH FIELD
002230* ELSEWHERE (SEE CLCLBCST'S TEMP-COST).
002240 01  MISC-WS-FIELDS.
002250     05  WS-GROUP-SUM                PIC S9(6)V9(6) COMP-3.
002260
002270 01  WS-BLANK-LINE                   PIC X(140) VALUE SPACES.
002280
002290* COLUMN-LABEL HEADER LINE - ONE TAB-DELIMITED LINE PER DATA SET.
002300 01  CTG-HDR-LINE.
002310     05  CTG-HDR-FIELD OCCURS 12 TIMES.
002320         10  HDR-LABEL-OUT           PIC X(08).
002330         10  HDR-TAB                 PIC X(01) VALUE X'09'.
002340     05  FILLER                      PIC X(32) VALUE SPACES.
002350
002360* ONE NORMALIZED DATA ROW - 12 TAB-DELIMITED VALUES, 4 DECIMALS.
002370* THE FLOATING-INSERTION PICTURE LETS A CONTROL WELL SHOW AS A
002380* CLEAN "100.0000" WHILE A DEAD WELL CAN STILL PRINT NEGATIVE IF
002390* THE RAW READING DROPPED BELOW THE PLATE'S OWN DARK COUNT.
002400 01  CTG-DATA-LINE.
002410     05  CTG-DATA-FIELD OCCURS 12 TIMES.
002420         10  DATA-VALUE-OUT          PIC ----9.9999.
002430         10  DATA-TAB                PIC X(01) VALUE X'09'.
002440     05  FILLER                      PIC X(08) VALUE SPACES.
002450
002460 PROCEDURE DIVISION.
002470*    MAINLINE - OPEN, PROCESS BLOCKS UNTIL THE SENTINEL FIRES,
002480*    WRITE THE REPORT, CLOSE.  100-MAINLINE RUNS ONCE PER PLATE
002490*    BLOCK AND IS THE ONLY LOOP AT THIS LEVEL - THE NUMBER OF
002500*    TIMES IT RUNS IS NOT KNOWN UNTIL THE SENTINEL IS FOUND.
002510     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002520     PERFORM 100-MAINLINE THRU 100-EXIT
002530         UNTIL BLOCK-SENTINEL-FOUND.
002540*    ALL DATA SETS ARE HELD IN THE CTGWORK TABLE UNTIL THIS
002550*    POINT - NOTHING IS WRITTEN TO UT-S-CTGRPT UNTIL THE ENTIRE
002560*    RUN HAS BEEN READ AND NORMALIZED.
002570     PERFORM 700-WRITE-REPORT THRU 700-EXIT.
002580     PERFORM 999-CLEANUP THRU 999-EXIT.
002590
002600     MOVE ZERO TO RETURN-CODE.
002610     GOBACK.
002620
002630*****************************************************************
002640* 000-HOUSEKEEPING - OPEN FILES, CONSUME THE LABEL ROW, PRIME THE
002650* PROBE READ FOR THE FIRST PLATE BLOCK.
002660*****************************************************************
002670 000-HOUSEKEEPING.
002680     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002690     MOVE "CTGPROC " TO ABEND-PGM-ID.
002700     DISPLAY "******** BEGIN JOB CTGPROC ********".
002710
002720     OPEN INPUT CTGPLAT.
002730     OPEN OUTPUT CTGRPT, SYSOUT.
002740
002750*    RUN DATE - CONSOLE BANNER ONLY, NEVER BROKEN DOWN.
002760     ACCEPT WS-DATE FROM DATE.
002770     DISPLAY "** RUN DATE (YYMMDD)        **" WS-DATE.
002780
002790*    TRACE-SW SYSIN CARD - REQUEST 0003-051.  DEFAULTS TO "N"
002800*    (SEE THE VALUE CLAUSE ABOVE) WHEN THE CARD IS BLANK, SO A
002810*    NORMAL PRODUCTION RUN NEVER NEEDS A TRACE CARD AT ALL.
002820     ACCEPT TRACE-SW FROM SYSIN.
002830
002840     PERFORM 900-READ-PLATE-ROW THRU 900-EXIT.
002850     IF NO-MORE-PLATE-DATA
002860         MOVE "EMPTY PLATE-READER INPUT FILE" TO ABEND-REASON
002870         GO TO 1000-ABEND-RTN.
002880
002890*    THE HEADER ROW CONSUMED ABOVE IS FOLLOWED BY THE FIRST DATA
002900*    BLOCK - PRIME THE PROBE READ FOR THAT BLOCK'S FIRST ROW.
002910     PERFORM 900-READ-PLATE-ROW THRU 900-EXIT.
002920     PERFORM 950-PROBE-NEXT-BLOCK THRU 950-EXIT.
002930 000-EXIT.
002940     EXIT.
002950
002960*****************************************************************
002970* 100-MAINLINE - ONE PASS PROCESSES ONE 8-ROW BLOCK INTO A "TOP"
002980* AND A "BOTTOM" DATA SET, THEN PRIMES THE NEXT BLOCK'S PROBE.
002990*****************************************************************
003000 100-MAINLINE.
003010     MOVE "100-MAINLINE" TO PARA-NAME.
003020*    LOAD ALL 8 ROWS OF THE CURRENT BLOCK INTO THE PLATE MATRIX -
003030*    ROW 1 IS ALREADY SITTING IN THE PROBE BUFFER FROM THE PRIOR
003040*    PASS (OR FROM 000-HOUSEKEEPING ON THE FIRST PASS).
003050     PERFORM 910-LOAD-BLOCK-ROW THRU 910-EXIT
003060         VARYING ROW-SUB FROM 1 BY 1 UNTIL ROW-SUB > 8.
003070
003080*    TOP HALF OF THE BLOCK - ROWS 1-4.
003090     MOVE 1 TO WS-DSET-START-ROW.
003100     PERFORM 300-BUILD-DATA-SET THRU 300-EXIT.
003110*    BOTTOM HALF OF THE BLOCK - ROWS 5-8.
003120     MOVE 5 TO WS-DSET-START-ROW.
003130     PERFORM 300-BUILD-DATA-SET THRU 300-EXIT.
003140
003150*    SKIP THE SEPARATOR ROWS AND PRIME THE PROBE FOR WHATEVER
003160*    COMES NEXT - ANOTHER BLOCK, OR THE END OF THE RUN.
003170     PERFORM 930-SKIP-SEPARATOR-ROWS THRU 930-EXIT.
003180 100-EXIT.
003190     EXIT.
003200
003210*    LOADS ONE ROW OF THE CURRENT BLOCK INTO THE PLATE MATRIX.
003220*    ROW 1 IS SKIPPED HERE BECAUSE THE PROBE READ ALREADY HOLDS
003230*    IT (SEE THE PROCESSING NOTES ABOVE) - ROWS 2-8 EACH COST A
003240*    FRESH READ.  A SHORT BLOCK (FEWER THAN 8 ROWS BEFORE AT END)
003250*    IS FATAL - THERE IS NO PARTIAL-BLOCK PROCESSING IN THIS SHOP.
003260 910-LOAD-BLOCK-ROW.
003270     IF ROW-SUB > 1
003280         PERFORM 900-READ-PLATE-ROW THRU 900-EXIT
003290         IF NO-MORE-PLATE-DATA
003300             MOVE "SHORT CTG BLOCK - FEWER THAN 8 ROWS ON FILE" TO
003310                 ABEND-REASON
003320             GO TO 1000-ABEND-RTN
003330         END-IF
003340     END-IF.
003350     PERFORM 920-LOAD-BLOCK-COL THRU 920-EXIT
003360         VARYING COL-SUB FROM 1 BY 1 UNTIL COL-SUB > 12.
003370 910-EXIT.
003380     EXIT.
003390
003400*    COPIES ONE WELL FROM THE JUST-READ ROW BUFFER INTO THE
003410*    PERMANENT 8 X 12 MATRIX CELL FOR (ROW-SUB, COL-SUB).
003420 920-LOAD-BLOCK-COL.
003430     MOVE RAW-WELL-VALUE(COL-SUB) TO
003440          RAW-ROW-WELL-VALUE(ROW-SUB COL-SUB).
003450 920-EXIT.
003460     EXIT.
003470
003480*    TWO BLANK SEPARATOR ROWS BETWEEN BLOCKS, THEN THE PROBE READ
003490*    FOR THE NEXT BLOCK - A SHORT FILE MAY HIT AT END PARTWAY
003500*    THROUGH, WHICH 950-PROBE-NEXT-BLOCK TREATS THE SAME AS A
003510*    BLANK SENTINEL ROW.  EACH OF THE THREE READS BELOW IS
003520*    GUARDED SO A FILE THAT RUNS OUT MID-SEPARATOR DOES NOT TRY
003530*    TO READ PAST ITS OWN AT-END CONDITION.
003540 930-SKIP-SEPARATOR-ROWS.
003550     IF NOT NO-MORE-PLATE-DATA
003560         PERFORM 900-READ-PLATE-ROW THRU 900-EXIT
003570     END-IF.
003580     IF NOT NO-MORE-PLATE-DATA
003590         PERFORM 900-READ-PLATE-ROW THRU 900-EXIT
003600     END-IF.
003610*    THIRD READ IS THE PROBE ITSELF - ROW 1 OF THE NEXT BLOCK, OR
003620*    THE FIRST OF THE NEXT TWO SEPARATOR ROWS IF THE RUN IS DONE.
003630     IF NOT NO-MORE-PLATE-DATA
003640         PERFORM 900-READ-PLATE-ROW THRU 900-EXIT
003650     END-IF.
003660     PERFORM 950-PROBE-NEXT-BLOCK THRU 950-EXIT.
003670 930-EXIT.
003680     EXIT.
003690
003700*    END-OF-RUN TEST - REQUEST 9906-042.  THE RUN IS OVER EITHER
003710*    WHEN THE FILE IS PHYSICALLY EXHAUSTED (AT END) OR WHEN THE
003720*    PROBE ROW JUST READ IS ALL SPACES (A BLANK SEPARATOR ROW
003730*    WHERE A REAL DATA ROW WAS EXPECTED) - THE BENCH READER PADS
003740*    THE END OF THE LAST BLOCK WITH BLANKS RATHER THAN TRUNCATING
003750*    THE FILE EXACTLY ON A BLOCK BOUNDARY.
003760 950-PROBE-NEXT-BLOCK.
003770     MOVE "N" TO BLOCK-SENTINEL-SW.
003780     IF NO-MORE-PLATE-DATA
003790         MOVE "Y" TO BLOCK-SENTINEL-SW
003800     ELSE
003810         IF RAW-PLATE-ROW-TEXT = SPACES
003820             MOVE "Y" TO BLOCK-SENTINEL-SW
003830         END-IF
003840     END-IF.
003850 950-EXIT.
003860     EXIT.
003870
003880*****************************************************************
003890* 300-BUILD-DATA-SET - ONE 4-ROW DATA SET (TOP OR BOTTOM HALF OF
003900* THE BLOCK JUST LOADED), STARTING AT WS-DSET-START-ROW.
003910*****************************************************************
003920 300-BUILD-DATA-SET.
003930     MOVE "300-BUILD-DATA-SET" TO PARA-NAME.
003940     ADD +1 TO CTG-DATASET-COUNT.
003950     PERFORM 310-CALC-CONTROL-AVG THRU 310-EXIT.
003960     PERFORM 320-NORMALIZE-DATA-SET THRU 320-EXIT.
003970*    CONSOLE TRACE - ON ONLY WHEN TRACE-SW WAS "Y" ON THE SYSIN
003980*    CARD (REQUEST 0003-051) - SEE 000-HOUSEKEEPING.
003990     IF TRACE-IS-ON
004000         DISPLAY "** DATA SET BUILT **" CTG-DATASET-COUNT
004010     END-IF.
004020 300-EXIT.
004030     EXIT.
004040
004050*    AVERAGES THE 16 CONTROL WELLS (4 CONTROL COLUMNS TIMES 4
004060*    ROWS) FOR THIS DATA SET AND FILES IT INTO THE TABLE - EVERY
004070*    WELL IN THE DATA SET IS NORMALIZED AGAINST THIS ONE NUMBER.
004080 310-CALC-CONTROL-AVG.
004090     MOVE ZERO TO WS-GROUP-SUM.
004100     PERFORM 330-ACCUM-CONTROL-ROW THRU 330-EXIT
004110         VARYING WS-DSET-ROW-OFFSET FROM 0 BY 1
004120             UNTIL WS-DSET-ROW-OFFSET > 3.
004130     COMPUTE DATASET-CONTROL-AVG(CTG-DATASET-COUNT) =
004140          WS-GROUP-SUM / 16.
004150 310-EXIT.
004160     EXIT.
004170
004180*    ACCUMULATES ONE ROW'S 4 CONTROL WELLS INTO THE RUNNING SUM.
004190*    WS-DSET-ROW-OFFSET (0-3) IS ADDED TO WS-DSET-START-ROW (1 OR
004200*    5) TO GET THE ACTUAL PLATE ROW NUMBER.
004210 330-ACCUM-CONTROL-ROW.
004220     COMPUTE ROW-SUB = WS-DSET-START-ROW + WS-DSET-ROW-OFFSET.
004230     PERFORM 340-ACCUM-CONTROL-COL THRU 340-EXIT
004240         VARYING CTL-SUB FROM 1 BY 1 UNTIL CTL-SUB > 4.
004250 330-EXIT.
004260     EXIT.
004270
004280*    ADDS ONE CONTROL WELL INTO THE RUNNING SUM.  CONTROL-COL
004290*    (COPYBOOK CTGWORK) NAMES WHICH PHYSICAL PLATE COLUMN EACH OF
004300*    THE 4 CONTROL SLOTS MAPS TO - SEE THE 05/14/97 FIX ABOVE.
004310 340-ACCUM-CONTROL-COL.
004320     COMPUTE COL-SUB = CONTROL-COL(CTL-SUB).
004330     ADD RAW-ROW-WELL-VALUE(ROW-SUB COL-SUB) TO WS-GROUP-SUM.
004340 340-EXIT.
004350     EXIT.
004360
004370*    WALKS ALL 4 ROWS OF THE CURRENT DATA SET, NORMALIZING EVERY
004380*    WELL IN EACH ROW.
004390 320-NORMALIZE-DATA-SET.
004400     PERFORM 350-NORMALIZE-ROW THRU 350-EXIT
004410         VARYING WS-DSET-ROW-OFFSET FROM 0 BY 1
004420             UNTIL WS-DSET-ROW-OFFSET > 3.
004430 320-EXIT.
004440     EXIT.
004450
004460*    NORMALIZES ALL 12 WELLS OF ONE ROW OF THE CURRENT DATA SET.
004470 350-NORMALIZE-ROW.
004480     COMPUTE ROW-SUB = WS-DSET-START-ROW + WS-DSET-ROW-OFFSET.
004490     PERFORM 360-NORMALIZE-COL THRU 360-EXIT
004500         VARYING COL-SUB FROM 1 BY 1 UNTIL COL-SUB > 12.
004510 350-EXIT.
004520     EXIT.
004530
004540*    ONE WELL, AS A PERCENT OF THE DATA SET'S OWN CONTROL
004550*    AVERAGE.  WELL-SUB FLATTENS (ROW-OFFSET, COLUMN) INTO A
004560*    SINGLE 1-48 SUBSCRIPT INTO DATASET-WELL-VALUE - ROW OFFSET 0
004570*    COVERS WELLS 1-12, OFFSET 1 COVERS 13-24, AND SO ON.
004580 360-NORMALIZE-COL.
004590     COMPUTE WELL-SUB = (WS-DSET-ROW-OFFSET * 12) + COL-SUB.
004600     COMPUTE DATASET-WELL-VALUE(CTG-DATASET-COUNT WELL-SUB) =
004610          (RAW-ROW-WELL-VALUE(ROW-SUB COL-SUB) /
004620              DATASET-CONTROL-AVG(CTG-DATASET-COUNT)) * 100.
004630 360-EXIT.
004640     EXIT.
004650
004660*****************************************************************
004670* 700-WRITE-REPORT - ONE LABEL HEADER PLUS 4 DATA LINES PER DATA
004680* SET, IN THE ORDER BUILT ABOVE (TOP, BOTTOM, TOP, BOTTOM, ...).
004690*****************************************************************
004700 700-WRITE-REPORT.
004710     MOVE "700-WRITE-REPORT" TO PARA-NAME.
004720     PERFORM 710-WRITE-ONE-DATA-SET THRU 710-EXIT
004730         VARYING DSET-IDX FROM 1 BY 1
004740             UNTIL DSET-IDX > CTG-DATASET-COUNT.
004750 700-EXIT.
004760     EXIT.
004770
004780*    ONE DATA SET'S WORTH OF OUTPUT - A COLUMN-LABEL HEADER LINE,
004790*    4 NORMALIZED DATA LINES, THEN A BLANK LINE TO SEPARATE THIS
004800*    DATA SET FROM THE NEXT ON THE PRINTED REPORT.
004810 710-WRITE-ONE-DATA-SET.
004820     PERFORM 720-BUILD-HEADER-LINE THRU 720-EXIT
004830         VARYING COL-SUB FROM 1 BY 1 UNTIL COL-SUB > 12.
004840     WRITE CTGRPT-REC FROM CTG-HDR-LINE.
004850     PERFORM 730-WRITE-DATA-ROW THRU 730-EXIT
004860         VARYING WS-DSET-ROW-OFFSET FROM 0 BY 1
004870             UNTIL WS-DSET-ROW-OFFSET > 3.
004880     WRITE CTGRPT-REC FROM WS-BLANK-LINE.
004890 710-EXIT.
004900     EXIT.
004910
004920*    ONE COLUMN'S LABEL, OUT OF THE FIXED COLUMN-LABEL TABLE IN
004930*    CTGWORK - THE SAME 12 LABELS HEAD EVERY DATA SET'S REPORT
004940*    BLOCK, TOP OR BOTTOM, REGARDLESS OF WHICH PLATE THEY CAME
004950*    FROM.
004960 720-BUILD-HEADER-LINE.
004970     MOVE COLUMN-LABEL(COL-SUB) TO HDR-LABEL-OUT(COL-SUB).
004980 720-EXIT.
004990     EXIT.
005000
005010*    ONE NORMALIZED DATA LINE - ALL 12 COLUMNS OF ONE ROW WITHIN
005020*    THE CURRENT DATA SET (WS-DSET-ROW-OFFSET, SET BY THE
005030*    CALLER'S VARYING CLAUSE).
005040 730-WRITE-DATA-ROW.
005050     PERFORM 740-BUILD-DATA-COL THRU 740-EXIT
005060         VARYING COL-SUB FROM 1 BY 1 UNTIL COL-SUB > 12.
005070     WRITE CTGRPT-REC FROM CTG-DATA-LINE.
005080 730-EXIT.
005090     EXIT.
005100
005110*    ONE NORMALIZED WELL VALUE, PULLED BACK OUT OF THE TABLE BY
005120*    THE SAME (DSET-IDX, WELL-SUB) KEY 360-NORMALIZE-COL FILED IT
005130*    UNDER WHEN THE DATA SET WAS ORIGINALLY BUILT.  ROUNDED, NOT
005140*    TRUNCATED, TO 4 DECIMALS - A PLAIN MOVE INTO AN EDITED FIELD
005150*    TRUNCATES THE LOW-ORDER DIGITS INSTEAD OF ROUNDING THEM, THE
005160*    SAME TRAP BCAPROC'S 810-WRITE-SAMPLE-LINE AVOIDS FOR ITS OWN
005170*    LOAD-VOLUME COLUMN.
005180 740-BUILD-DATA-COL.
005190     COMPUTE WELL-SUB = (WS-DSET-ROW-OFFSET * 12) + COL-SUB.
005200     COMPUTE DATA-VALUE-OUT(COL-SUB) ROUNDED =
005210          DATASET-WELL-VALUE(DSET-IDX WELL-SUB).
005220 740-EXIT.
005230     EXIT.
005240
005250*****************************************************************
005260* 900-READ-PLATE-ROW - ONE PHYSICAL READ OF UT-S-CTGPLAT.  EVERY
005270* OTHER PARAGRAPH THAT TOUCHES THE PLATE FILE GOES THROUGH HERE -
005280* THERE IS NO OTHER READ STATEMENT AGAINST UT-S-CTGPLAT ANYWHERE
005290* IN THIS PROGRAM.
005300*****************************************************************
005310 900-READ-PLATE-ROW.
005320*    AT-END SETS THE SWITCH AND EXITS IMMEDIATELY - THE CALLER
005330*    DECIDES WHETHER AN EMPTY OR SHORT FILE IS FATAL.
005340     READ CTGPLAT INTO RAW-PLATE-ROW
005350         AT END
005360         MOVE "N" TO MORE-PLATE-ROWS-SW
005370         GO TO 900-EXIT
005380     END-READ.
005390     ADD +1 TO RECORDS-READ.
005400 900-EXIT.
005410     EXIT.
005420
005430*****************************************************************
005440* 999-CLEANUP / 1000-ABEND-RTN - NORMAL AND ABNORMAL JOB END.
005450*****************************************************************
005460 999-CLEANUP.
005470     MOVE "999-CLEANUP" TO PARA-NAME.
005480     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005490     DISPLAY "** PLATE ROWS READ          **" RECORDS-READ.
005500     DISPLAY "** DATA SETS WRITTEN        **" CTG-DATASET-COUNT.
005510     DISPLAY "******** NORMAL END OF JOB CTGPROC ********".
005520 999-EXIT.
005530     EXIT.
005540
005550*    CLOSES EVERY FILE THIS JOB OPENED - SHARED BY THE NORMAL AND
005560*    ABEND PATHS SO A FORCED ABEND STILL LEAVES THE DATA SETS IN
005570*    A CLEAN, DE-ALLOCATABLE STATE FOR THE NEXT STEP IN THE JOB.
005580 850-CLOSE-FILES.
005590     MOVE "850-CLOSE-FILES" TO PARA-NAME.
005600     CLOSE CTGPLAT, CTGRPT, SYSOUT.
005610 850-EXIT.
005620     EXIT.
005630
005640*    FORCED ABEND - WRITES THE TRACE RECORD (PARA-NAME/ABEND-
005650*    REASON ARE ALREADY SET BY WHOEVER GO TO'D IN HERE), CLOSES
005660*    FILES, THEN DIVIDES BY ZERO TO GET A SYSTEM COMPLETION CODE
005670*    INTO THE JOB LOG FOR OPERATIONS TO SEE.
005680 1000-ABEND-RTN.
005690     MOVE "1000-ABEND-RTN" TO PARA-NAME.
005700     WRITE SYSOUT-REC FROM ABEND-REC.
005710     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005720     DISPLAY "*** ABNORMAL END OF JOB - CTGPROC ***".
005730     DIVIDE ZERO-VAL INTO ONE-VAL.
